000100*-----------------------------------------------------------
000200* STDTAB  -- Arbeitstabelle Tagesachse (Zusammenfuehrung M1/
000300*             Eine Zeile je Kalendertag, waehrend C300-MERGE
000400*             aufsteigend und eindeutig aufgebaut; Feldfolge
000500*             identisch zu STDWREC, jedoch als OCCURS-Tabell
000600*-----------------------------------------------------------
000700*Vers.|Datum     |von |Kommentar
000800*-----|----------|----|-------------------------------------
000900*A.00 |1990-02-19| kl | Neuerstellung
001000*A.01 |1999-01-12| mh | Jahrtausendwechsel - Datumsfelder ge
001100*-----------------------------------------------------------
001200 01  STD-TABELLE.
001300     03  STD-ROW OCCURS 20000 TIMES
001400                 INDEXED BY STD-IX.
001500         05  STD-R-DATE            PIC X(10).
001600         05  STD-R-MACRO-COLS.
001700             10  STD-R-MAC-ENTRY   OCCURS 5 TIMES.
001800                 15  STD-R-MAC-VAL     PIC S9(07)V9(04).
001900                 15  STD-R-MAC-FLG     PIC X(01).
002000         05  STD-R-ADJC-COLS.
002100             10  STD-R-ADJC-ENTRY  OCCURS 5 TIMES.
002200                 15  STD-R-ADJC-VAL    PIC S9(07)V9(04).
002300                 15  STD-R-ADJC-FLG    PIC X(01).
002400         05  STD-R-VOL-COLS.
002500             10  STD-R-VOL-ENTRY   OCCURS 5 TIMES.
002600                 15  STD-R-VOL-VAL     PIC S9(13).
002700                 15  STD-R-VOL-FLG     PIC X(01).
002800         05  FILLER                PIC X(01).
002900     03  FILLER                    PIC X(01).
003000
003100 01  STD-ZEILEN-ANZ               PIC S9(05) COMP.
