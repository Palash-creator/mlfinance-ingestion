000100*--------------------------------------------------------------*
000200* COLMETA -- Spaltenkonfiguration ohne VALUE-Belegung, fuer den
000300*             Parameteraustausch ueber LINKAGE SECTION. Die mit
000400*             Literalen belegte Stammtabelle liegt in STDWREC
000500*             (K-COL-META); dieses Layout muss byteidentisch
000600*             dazu bleiben.
000700*--------------------------------------------------------------*
000800*Vers.|Datum     |von |Kommentar
000900*-----|----------|----|-------------------------------------------
001000*A.00 |1999-04-06| mh | Neuerstellung - Auslagerung aus STDWREC
001100*--------------------------------------------------------------*
001200 01  K-COL-META.
001300     05  K-COL-ENTRY             OCCURS 15 TIMES.
001400         10  K-COL-NAME               PIC X(30).
001500         10  K-COL-REQD               PIC X(01).
001600             88  K-COL-IS-REQUIRED        VALUE "Y".
001700             88  K-COL-IS-OPTIONAL        VALUE "N".
001800         10  K-COL-FAMILY             PIC X(01).
001900             88  K-COL-IS-MACRO           VALUE "M".
002000             88  K-COL-IS-ADJCLOSE        VALUE "A".
002100             88  K-COL-IS-VOLUME          VALUE "V".
