000100*--------------------------------------------------------------*
000200* CATWREC  -- Satzbild Laufkatalog-Eintrag (kumulativ)
000300*             Ein Eintrag pro Lauf; wird an das Katalogfile
000400*             angehaengt (siehe MDICAT0M).
000500*--------------------------------------------------------------*
000600*Vers.|Datum     |von |Kommentar
000700*-----|----------|----|-------------------------------------------
000800*A.00 |1990-03-05| kl | Neuerstellung
000900*A.01 |1999-01-12| mh | Jahrtausendwechsel - Datumsfelder geprueft
001000*--------------------------------------------------------------*
001100 01  CAT-ENTRY-REC.
001200     03  CAT-RUN-ID                PIC X(36).
001300     03  CAT-RUN-TIMESTAMP         PIC X(20).
001400*              JJJJ-MM-TTTHH:MI:SSZ (UTC)
001500     03  CAT-START-DATE            PIC X(10).
001600     03  CAT-END-DATE              PIC X(10).
001700     03  CAT-DATASET-COUNT         PIC 9(02).
001800     03  CAT-DATASET-TBL           OCCURS 25 TIMES.
001900         05  CAT-DS-PATH               PIC X(80).
002000         05  CAT-DS-ROWS               PIC 9(07).
002100     03  CAT-COLUMN-TBL            OCCURS 15 TIMES.
002200         05  CAT-COL-NAME              PIC X(30).
002300         05  CAT-COL-ROW-COUNT         PIC 9(07).
002400         05  CAT-COL-MISSING-PCT       PIC 9(03)V9(04).
002500         05  CAT-COL-LATEST-DATE       PIC X(10).
002600     03  CAT-WARNINGS-COUNT        PIC 9(04).
002700     03  CAT-ERRORS-COUNT          PIC 9(04).
002800     03  FILLER                    PIC X(20).
002900*--------------------------------------------------------------*
003000* Alternative Sicht: Katalog-Kopf ohne Tabellenteil - wird von
003100* MDICAT0M zum schnellen Pruefen von RUN-ID/Zeitraum verwendet.
003200*--------------------------------------------------------------*
003300 01  CAT-HEADER-VIEW REDEFINES CAT-ENTRY-REC.
003400     03  CATH-RUN-ID               PIC X(36).
003500     03  CATH-RUN-TIMESTAMP        PIC X(20).
003600     03  CATH-START-DATE           PIC X(10).
003700     03  CATH-END-DATE             PIC X(10).
003800     03  FILLER                    PIC X(3015).
