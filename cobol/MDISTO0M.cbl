000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID. MDISTO0M.
001300 AUTHOR. K. LECHNER.
001400 INSTALLATION. FACHBEREICH MARKTDATEN-STATISTIK.
001500 DATE-WRITTEN. 1990-03-15.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2009-07-21
002100* Letzte Version   :: A.05.00
002200* Kurzbeschreibung :: Schreibmodul Rohdaten-Partitionen und
002300*                      standardisierter Tagesdatensatz
002400* Auftrag          :: MDINEW-4 MDINEW-10
002500*----------------------------------------------------------------*
002600* Vers.   | Datum     | von | Kommentar                         *
002700*---------|-----------|-----|-----------------------------------*
002800*A.00.00|1990-03-15| kl | Neuerstellung - Partition je Quelle/Jahr
002900*A.01.00|1991-02-08| kl | Standardisierte Gesamtdatei ergaenzt (S2
003000*A.02.00|1994-08-30| rb | Katalogsatz wird hier mit Pfad/Zeilenzah
003100*        |           |    | je geschriebener Datei nachgefuehrt
003200*A.03.00|1998-12-03| mh | Jahr-2000 - 4-stellige Jahresfelder
003300*A.03.01|1999-01-18| mh | Jahrtausendwechsel - Partitionsjahre
003400*        |           |    | gegengeprueft, keine Aenderung noetig
003500*A.04.00|2003-07-02| dr | UUP (Dollar-Index-ETF) zu Markt-Partitio
003600*A.05.00|2009-07-21| jw | Dynamische Pfadvergabe OSS statt Guardia
003700*        |           |    | Subvolume (#DYNAMIC mit langem Pfadnam
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Wird von MDIDRV0O nach erfolgreicher Pruefung gerufen
004300* (E100-CALL-STORAGE). Schreibt je Quelle (Makro, Markt) und
004400* Kalenderjahr mit vorhandenen Werten eine Rohdaten-Partition
004500* (leere Quelle schreibt nichts - S1), sowie die vollstaendige
004600* standardisierte Tagesdatei ueber alle Zeilen (S2). Pfad und
004700* Zeilenzahl jeder geschriebenen Datei werden laufend in
004800* CAT-ENTRY-REC (CAT-DATASET-TBL) nachgefuehrt, damit der
004900* Katalog-Anhaenger MDICAT0M sie mit dem Laufeintrag abspeichert.
005000*
005100* Rueckgabe LINK-STO-RC: 0000 = OK, 9999 = Programm-Abbruch.
005200*
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT PARTF          ASSIGN TO #DYNAMIC.
006600     SELECT STDOUTF         ASSIGN TO #DYNAMIC.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*-----------------------------------------------------------------
007100* Rohdaten-Partition - ein Satz je Kalendertag der Quelle
007200*-----------------------------------------------------------------
007300 FD  PARTF.
007400 01          PARTF-REC.
007500     05      PART-R-DATE          PIC X(10).
007600     05      PART-R-MACRO-COLS.
007700         10  PART-R-MAC-ENTRY     OCCURS 5 TIMES.
007800             15 PART-R-MAC-VAL        PIC S9(07)V9(04).
007900             15 PART-R-MAC-FLG        PIC X(01).
008000     05      PART-R-ADJC-COLS.
008100         10  PART-R-ADJC-ENTRY    OCCURS 5 TIMES.
008200             15 PART-R-ADJC-VAL       PIC S9(07)V9(04).
008300             15 PART-R-ADJC-FLG       PIC X(01).
008400     05      PART-R-VOL-COLS.
008500         10  PART-R-VOL-ENTRY     OCCURS 5 TIMES.
008600             15 PART-R-VOL-VAL        PIC S9(13).
008700             15 PART-R-VOL-FLG        PIC X(01).
008800     05      FILLER               PIC X(01).
008900
009000*-----------------------------------------------------------------
009100* Standardisierte Tagesdatei - ein Satz je Kalendertag, vollstaend
009200*-----------------------------------------------------------------
009300 FD  STDOUTF.
009400 01          STDOUT-REC.
009500     05      STDO-R-DATE          PIC X(10).
009600     05      STDO-R-MACRO-COLS.
009700         10  STDO-R-MAC-ENTRY     OCCURS 5 TIMES.
009800             15 STDO-R-MAC-VAL        PIC S9(07)V9(04).
009900             15 STDO-R-MAC-FLG        PIC X(01).
010000     05      STDO-R-ADJC-COLS.
010100         10  STDO-R-ADJC-ENTRY    OCCURS 5 TIMES.
010200             15 STDO-R-ADJC-VAL       PIC S9(07)V9(04).
010300             15 STDO-R-ADJC-FLG       PIC X(01).
010400     05      STDO-R-VOL-COLS.
010500         10  STDO-R-VOL-ENTRY     OCCURS 5 TIMES.
010600             15 STDO-R-VOL-VAL        PIC S9(13).
010700             15 STDO-R-VOL-FLG        PIC X(01).
010800     05      FILLER               PIC X(01).
010900
011000 WORKING-STORAGE SECTION.
011100*-----------------------------------------------------------------
011200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011300*-----------------------------------------------------------------
011400 01          COMP-FELDER.
011500     05      C4-ROW               PIC S9(05) COMP.
011600     05      C4-I2                PIC S9(04) COMP.
011700     05      C4-CURYEAR           PIC S9(04) COMP.
011800     05      C4-ROWYEAR           PIC S9(04) COMP.
011900     05      C4-PARTROWS          PIC S9(07) COMP.
012000     05      C9-DSIX              PIC S9(04) COMP.
012100     05      FILLER               PIC X(01).
012200
012300*-----------------------------------------------------------------
012400* Schalter
012500*-----------------------------------------------------------------
012600 01          SCHALTER.
012700     05      V1-SW                PIC X(01).
012800         88  V1-HAS-MACRO             VALUE "Y".
012900         88  V1-NO-MACRO              VALUE "N".
013000     05      V2-SW                PIC X(01).
013100         88  V2-HAS-MARKET            VALUE "Y".
013200         88  V2-NO-MARKET             VALUE "N".
013300     05      V8-SW                PIC X(01).
013400         88  V8-PART-OPEN             VALUE "Y".
013500         88  V8-PART-CLOSED           VALUE "N".
013600     05      FILLER               PIC X(01).
013700
013800*-----------------------------------------------------------------
013900* Arbeitsfelder fuer Pfadaufbau und Assign
014000*-----------------------------------------------------------------
014100 01          WORK-FELDER.
014200     05      ASS-FNAME            PIC X(80).
014300     05      ASS-FSTATUS          PIC S9(04) COMP.
014400     05      W-DATE-VIEW          PIC X(10).
014500     05      W-PART-PATH          PIC X(80).
014600     05      W-YEAR-DISP          PIC 9(04).
014700     05      W-DS-ROWS            PIC S9(07) COMP.
014800     05      FILLER               PIC X(01).
014900
015000 01          W-DATE-PARTS REDEFINES W-DATE-VIEW.
015100     05      W-DATE-Y             PIC X(04).
015200     05      FILLER               PIC X(01).
015300     05      W-DATE-M             PIC X(02).
015400     05      FILLER               PIC X(01).
015500     05      W-DATE-D             PIC X(02).
015600
015700*-----------------------------------------------------------------
015800* Quellenbezeichner fuer den Pfadabschnitt "source="
015900*-----------------------------------------------------------------
016000 01          K-SRCNAME-LIST.
016100     05      FILLER               PIC X(08) VALUE "macro".
016200     05      FILLER               PIC X(08) VALUE "market".
016300
016400 01          K-SRCNAME-TAB REDEFINES K-SRCNAME-LIST.
016500     05      K-SRCNAME            OCCURS 2 TIMES PIC X(08).
016600
016700 01          W-PARTPATH-PARTS REDEFINES W-PART-PATH.
016800     05      W-PARTPATH-HEAD      PIC X(40).
016900     05      W-PARTPATH-TAIL      PIC X(40).
017000
017100 LINKAGE SECTION.
017200 01          LK-RUN-ID            PIC X(36).
017300 COPY STDTAB OF "=MDICOPY".
017400 COPY CATWREC OF "=MDICOPY".
017500 01          LINK-STO-RC          PIC S9(04) COMP.
017600
017700 PROCEDURE DIVISION USING LK-RUN-ID
017800                           STD-TABELLE
017900                           STD-ZEILEN-ANZ
018000                           CAT-ENTRY-REC
018100                           LINK-STO-RC.
018200
018300******************************************************************
018400* Einstiegspunkt
018500******************************************************************
018600 A100-STEUERUNG SECTION.
018700 A100-00.
018800     PERFORM B000-00 THRU B000-99
018900     PERFORM B100-00 THRU B100-99
019000     PERFORM B200-00 THRU B200-99
019100     PERFORM B300-00 THRU B300-99
019200     EXIT PROGRAM
019300     .
019400 A100-99.
019500     EXIT.
019600
019700******************************************************************
019800* Vorlauf
019900******************************************************************
020000 B000-VORLAUF SECTION.
020100 B000-00.
020200     MOVE ZERO TO LINK-STO-RC
020300     .
020400 B000-99.
020500     EXIT.
020600
020700******************************************************************
020800* Rohdaten-Partition Makro je Kalenderjahr mit vorhandenen Werten
020900* (S1) - Jahreswechsel erkannt ueber Kontrollbruch, da STD-TABELLE
021000* aufsteigend nach Datum aufgebaut ist (C300-MERGE im Treiber)
021100******************************************************************
021200 B100-WRITE-RAW-MACRO SECTION.
021300 B100-00.
021400     MOVE ZERO TO C4-CURYEAR
021500     SET  V8-PART-CLOSED TO TRUE
021600     PERFORM B110-ONE-MACRO-ROW
021700         VARYING C4-ROW FROM 1 BY 1
021800             UNTIL C4-ROW > STD-ZEILEN-ANZ
021900     IF  V8-PART-OPEN
022000         PERFORM B130-CLOSE-MACRO-PART
022100     END-IF
022200     .
022300 B100-99.
022400     EXIT.
022500
022600 B110-ONE-MACRO-ROW SECTION.
022700 B110-00.
022800     SET  V1-NO-MACRO TO TRUE
022900     PERFORM B111-TEST-MACRO-FLG
023000         VARYING C4-I2 FROM 1 BY 1
023100             UNTIL C4-I2 > 5
023200     IF  V1-HAS-MACRO
023300         MOVE STD-R-DATE(C4-ROW)(1:4) TO W-YEAR-DISP
023400         MOVE W-YEAR-DISP TO C4-ROWYEAR
023500         IF  C4-ROWYEAR NOT = C4-CURYEAR
023600             IF  V8-PART-OPEN
023700                 PERFORM B130-CLOSE-MACRO-PART
023800             END-IF
023900             MOVE C4-ROWYEAR TO C4-CURYEAR
024000             PERFORM B120-OPEN-MACRO-PART
024100         END-IF
024200         PERFORM B140-WRITE-MACRO-ROW
024300     END-IF
024400     .
024500 B110-99.
024600     EXIT.
024700
024800 B111-TEST-MACRO-FLG SECTION.
024900 B111-00.
025000     IF  STD-R-MAC-FLG(C4-ROW, C4-I2) = "Y"
025100         SET V1-HAS-MACRO TO TRUE
025200     END-IF
025300     .
025400 B111-99.
025500     EXIT.
025600
025700******************************************************************
025800* Partition oeffnen - Pfad data/raw/source=macro/year=JJJJ/
025900* run_id=<RUN-ID>
026000******************************************************************
026100 B120-OPEN-MACRO-PART SECTION.
026200 B120-00.
026300     MOVE ZERO TO C4-PARTROWS
026400     MOVE C4-CURYEAR TO W-YEAR-DISP
026500     MOVE SPACES TO W-PART-PATH
026600     STRING "data/raw/source="    DELIMITED BY SIZE,
026700            K-SRCNAME(1)          DELIMITED BY SPACE,
026800            "/year="              DELIMITED BY SIZE,
026900            W-YEAR-DISP           DELIMITED BY SIZE,
027000            "/run_id="            DELIMITED BY SIZE,
027100            LK-RUN-ID             DELIMITED BY SPACE
027200       INTO W-PART-PATH
027300     MOVE W-PART-PATH  TO ASS-FNAME
027400     MOVE ZERO         TO ASS-FSTATUS
027500     ENTER "COBOLASSIGN" USING  PARTF
027600                                ASS-FNAME
027700                         GIVING ASS-FSTATUS
027800     IF  ASS-FSTATUS NOT = ZERO
027900         DISPLAY "Fehler bei COBOLASSIGN: "
028000                 ASS-FNAME " " ASS-FSTATUS
028100         MOVE 9999 TO LINK-STO-RC
028200     ELSE
028300         OPEN OUTPUT PARTF
028400         SET V8-PART-OPEN TO TRUE
028500     END-IF
028600     .
028700 B120-99.
028800     EXIT.
028900
029000******************************************************************
029100* Partition schliessen - Katalogsatz nachfuehren (D6-Vorstufe)
029200******************************************************************
029300 B130-CLOSE-MACRO-PART SECTION.
029400 B130-00.
029500     CLOSE PARTF
029600     SET  V8-PART-CLOSED TO TRUE
029700     MOVE C4-PARTROWS TO W-DS-ROWS
029800     PERFORM Z100-ADD-DATASET
029900     .
030000 B130-99.
030100     EXIT.
030200
030300******************************************************************
030400* Makrospalten in den Partitionssatz uebernehmen, Markt-Spalten
030500* als fehlend kennzeichnen (reine Makro-Partition)
030600******************************************************************
030700 B140-WRITE-MACRO-ROW SECTION.
030800 B140-00.
030900     INITIALIZE PARTF-REC
031000     MOVE STD-R-DATE(C4-ROW) TO PART-R-DATE
031100     PERFORM B141-COPY-MACRO-ENTRY
031200         VARYING C4-I2 FROM 1 BY 1
031300             UNTIL C4-I2 > 5
031400     WRITE PARTF-REC
031500     ADD 1 TO C4-PARTROWS
031600     .
031700 B140-99.
031800     EXIT.
031900
032000 B141-COPY-MACRO-ENTRY SECTION.
032100 B141-00.
032200     MOVE STD-R-MAC-VAL(C4-ROW, C4-I2) TO
032300          PART-R-MAC-VAL(C4-I2)
032400     MOVE STD-R-MAC-FLG(C4-ROW, C4-I2) TO
032500          PART-R-MAC-FLG(C4-I2)
032600     .
032700 B141-99.
032800     EXIT.
032900
033000******************************************************************
033100* Rohdaten-Partition Markt je Kalenderjahr mit vorhandenen Werten
033200* (S1) - Adjclose oder Volumen, gleicher Kontrollbruch wie Makro
033300******************************************************************
033400 B200-WRITE-RAW-MARKET SECTION.
033500 B200-00.
033600     MOVE ZERO TO C4-CURYEAR
033700     SET  V8-PART-CLOSED TO TRUE
033800     PERFORM B210-ONE-MARKET-ROW
033900         VARYING C4-ROW FROM 1 BY 1
034000             UNTIL C4-ROW > STD-ZEILEN-ANZ
034100     IF  V8-PART-OPEN
034200         PERFORM B230-CLOSE-MARKET-PART
034300     END-IF
034400     .
034500 B200-99.
034600     EXIT.
034700
034800 B210-ONE-MARKET-ROW SECTION.
034900 B210-00.
035000     SET  V2-NO-MARKET TO TRUE
035100     PERFORM B211-TEST-MARKET-FLG
035200         VARYING C4-I2 FROM 1 BY 1
035300             UNTIL C4-I2 > 5
035400     IF  V2-HAS-MARKET
035500         MOVE STD-R-DATE(C4-ROW)(1:4) TO W-YEAR-DISP
035600         MOVE W-YEAR-DISP TO C4-ROWYEAR
035700         IF  C4-ROWYEAR NOT = C4-CURYEAR
035800             IF  V8-PART-OPEN
035900                 PERFORM B230-CLOSE-MARKET-PART
036000             END-IF
036100             MOVE C4-ROWYEAR TO C4-CURYEAR
036200             PERFORM B220-OPEN-MARKET-PART
036300         END-IF
036400         PERFORM B240-WRITE-MARKET-ROW
036500     END-IF
036600     .
036700 B210-99.
036800     EXIT.
036900
037000 B211-TEST-MARKET-FLG SECTION.
037100 B211-00.
037200     IF  STD-R-ADJC-FLG(C4-ROW, C4-I2) = "Y"
037300     OR  STD-R-VOL-FLG(C4-ROW, C4-I2)  = "Y"
037400         SET V2-HAS-MARKET TO TRUE
037500     END-IF
037600     .
037700 B211-99.
037800     EXIT.
037900
038000******************************************************************
038100* Partition oeffnen - Pfad data/raw/source=market/year=JJJJ/
038200* run_id=<RUN-ID>
038300******************************************************************
038400 B220-OPEN-MARKET-PART SECTION.
038500 B220-00.
038600     MOVE ZERO TO C4-PARTROWS
038700     MOVE C4-CURYEAR TO W-YEAR-DISP
038800     MOVE SPACES TO W-PART-PATH
038900     STRING "data/raw/source="    DELIMITED BY SIZE,
039000            K-SRCNAME(2)          DELIMITED BY SPACE,
039100            "/year="              DELIMITED BY SIZE,
039200            W-YEAR-DISP           DELIMITED BY SIZE,
039300            "/run_id="            DELIMITED BY SIZE,
039400            LK-RUN-ID             DELIMITED BY SPACE
039500       INTO W-PART-PATH
039600     MOVE W-PART-PATH  TO ASS-FNAME
039700     MOVE ZERO         TO ASS-FSTATUS
039800     ENTER "COBOLASSIGN" USING  PARTF
039900                                ASS-FNAME
040000                         GIVING ASS-FSTATUS
040100     IF  ASS-FSTATUS NOT = ZERO
040200         DISPLAY "Fehler bei COBOLASSIGN: "
040300                 ASS-FNAME " " ASS-FSTATUS
040400         MOVE 9999 TO LINK-STO-RC
040500     ELSE
040600         OPEN OUTPUT PARTF
040700         SET V8-PART-OPEN TO TRUE
040800     END-IF
040900     .
041000 B220-99.
041100     EXIT.
041200
041300 B230-CLOSE-MARKET-PART SECTION.
041400 B230-00.
041500     CLOSE PARTF
041600     SET  V8-PART-CLOSED TO TRUE
041700     MOVE C4-PARTROWS TO W-DS-ROWS
041800     PERFORM Z100-ADD-DATASET
041900     .
042000 B230-99.
042100     EXIT.
042200
042300******************************************************************
042400* Adjclose- und Volumenspalten in den Partitionssatz uebernehmen,
042500* Makrospalten als fehlend kennzeichnen (reine Markt-Partition)
042600******************************************************************
042700 B240-WRITE-MARKET-ROW SECTION.
042800 B240-00.
042900     INITIALIZE PARTF-REC
043000     MOVE STD-R-DATE(C4-ROW) TO PART-R-DATE
043100     PERFORM B241-COPY-MARKET-ENTRY
043200         VARYING C4-I2 FROM 1 BY 1
043300             UNTIL C4-I2 > 5
043400     WRITE PARTF-REC
043500     ADD 1 TO C4-PARTROWS
043600     .
043700 B240-99.
043800     EXIT.
043900
044000 B241-COPY-MARKET-ENTRY SECTION.
044100 B241-00.
044200     MOVE STD-R-ADJC-VAL(C4-ROW, C4-I2) TO
044300          PART-R-ADJC-VAL(C4-I2)
044400     MOVE STD-R-ADJC-FLG(C4-ROW, C4-I2) TO
044500          PART-R-ADJC-FLG(C4-I2)
044600     MOVE STD-R-VOL-VAL(C4-ROW, C4-I2) TO
044700          PART-R-VOL-VAL(C4-I2)
044800     MOVE STD-R-VOL-FLG(C4-ROW, C4-I2) TO
044900          PART-R-VOL-FLG(C4-I2)
045000     .
045100 B241-99.
045200     EXIT.
045300
045400******************************************************************
045500* Standardisierte Gesamtdatei - alle Zeilen, ein Satz je Tag (S2)
045600* Pfad data/standardized/run_id=<RUN-ID>
045700******************************************************************
045800 B300-WRITE-STANDARDIZED SECTION.
045900 B300-00.
046000     MOVE SPACES TO W-PART-PATH
046100     STRING "data/standardized/run_id=" DELIMITED BY SIZE,
046200            LK-RUN-ID                   DELIMITED BY SPACE
046300       INTO W-PART-PATH
046400     MOVE W-PART-PATH  TO ASS-FNAME
046500     MOVE ZERO         TO ASS-FSTATUS
046600     ENTER "COBOLASSIGN" USING  STDOUTF
046700                                ASS-FNAME
046800                         GIVING ASS-FSTATUS
046900     IF  ASS-FSTATUS NOT = ZERO
047000         DISPLAY "Fehler bei COBOLASSIGN: "
047100                 ASS-FNAME " " ASS-FSTATUS
047200         MOVE 9999 TO LINK-STO-RC
047300     ELSE
047400         OPEN OUTPUT STDOUTF
047500         PERFORM B310-WRITE-STD-ROW
047600             VARYING C4-ROW FROM 1 BY 1
047700                 UNTIL C4-ROW > STD-ZEILEN-ANZ
047800         CLOSE STDOUTF
047900         MOVE STD-ZEILEN-ANZ TO W-DS-ROWS
048000         PERFORM Z100-ADD-DATASET
048100     END-IF
048200     .
048300 B300-99.
048400     EXIT.
048500
048600 B310-WRITE-STD-ROW SECTION.
048700 B310-00.
048800     MOVE STD-ROW(C4-ROW) TO STDOUT-REC
048900     WRITE STDOUT-REC
049000     .
049100 B310-99.
049200     EXIT.
049300
049400******************************************************************
049500* Datensatz/Zeilenzahl gebunden in CAT-DATASET-TBL anfuegen
049600* (max. 25 Eintraege - siehe CATWREC)
049700******************************************************************
049800 Z100-ADD-DATASET SECTION.
049900 Z100-00.
050000     IF  CAT-DATASET-COUNT < 25
050100         ADD 1 TO CAT-DATASET-COUNT
050200         MOVE W-PART-PATH TO CAT-DS-PATH(CAT-DATASET-COUNT)
050300         MOVE W-DS-ROWS   TO CAT-DS-ROWS(CAT-DATASET-COUNT)
050400     END-IF
050500     .
050600 Z100-99.
050700     EXIT.
