000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID. MDIDTE0M.
001300 AUTHOR. K. LECHNER.
001400 INSTALLATION. FACHBEREICH MARKTDATEN-STATISTIK.
001500 DATE-WRITTEN. 1990-03-08.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2011-09-14
002100* Letzte Version   :: A.04.00
002200* Kurzbeschreibung :: Formats- und Bereichspruefung Start-/Endedat
002300* Auftrag          :: MDINEW-2 MDINEW-11
002400*----------------------------------------------------------------*
002500* Vers.   | Datum     | von | Kommentar                         *
002600*---------|-----------|-----|-----------------------------------*
002700*A.00.00|1990-03-08| kl | Neuerstellung - Formatpruefung JJJJ-MM-T
002800*A.01.00|1990-11-22| kl | Kalenderpruefung Monatslaenge/Schaltjahr
002900*A.02.00|1995-04-03| rb | Bereichspruefung Start <= Ende ergaenzt
003000*A.03.00|1998-12-03| mh | Jahr-2000 - 4-stellige Jahresfelder
003100*A.03.01|1999-01-18| mh | Jahrtausendwechsel - Kalenderpruefung
003200*        |           |    | gegengeprueft, keine Aenderung noetig
003300*A.04.00|2011-09-14| dr | Rueckgabe ueber LINK-DTE-REC (beide
003400*        |           |    | Daten + RC) statt zwei Einzelaufrufen
003500*----------------------------------------------------------------*
003600*
003700* Programmbeschreibung
003800* --------------------
003900* Wird von MDIDRV0O beim Start jedes Laufs genau einmal gerufen
004000* (P200-CHECK-DATES). Prueft Start- und Enddatum (LINK-DTE-DATE /
004100* LINK-DTE-DATE2) auf das Format JJJJ-MM-TT und ein tatsaechlich
004200* existierendes Kalenderdatum (inkl. Schaltjahr), danach auf
004300* Start <= Ende. Kein eigener Dateizugriff - reines Pruefmodul.
004400*
004500* Rueckgabe LINK-DTE-RC:
004600*   0000 = beide Daten gueltig, Start <= Ende
004700*   0100 = Formatfehler in Start- oder Enddatum
004800*   0200 = Start > Ende
004900*   9999 = Programm-Abbruch (unerwarteter Zustand)
005000*
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*-----------------------------------------------------------------
006400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006500*-----------------------------------------------------------------
006600 01          COMP-FELDER.
006700     05      C4-YYYY             PIC S9(04) COMP.
006800     05      C4-MM                PIC S9(04) COMP.
006900     05      C4-DD                PIC S9(04) COMP.
007000     05      C4-MAXDD             PIC S9(04) COMP.
007100     05      C4-IX                PIC S9(04) COMP.
007200     05      C4-QUOT              PIC S9(04) COMP.
007300     05      C4-REST              PIC S9(04) COMP.
007400     05      FILLER               PIC X(01).
007500
007600*-----------------------------------------------------------------
007700* Schalter
007800*-----------------------------------------------------------------
007900 01          SCHALTER.
008000     05      V1-SW                PIC X(01).
008100         88  V1-BAD                   VALUE "J".
008200         88  V1-OK                    VALUE "N".
008300     05      V2-SW                PIC X(01).
008400         88  V2-BAD                   VALUE "J".
008500         88  V2-OK                    VALUE "N".
008600     05      V9-SW                PIC X(01).
008700         88  V9-CAL-BAD               VALUE "J".
008800         88  V9-CAL-OK                VALUE "N".
008900     05      FILLER               PIC X(01).
009000
009100*-----------------------------------------------------------------
009200* Arbeitsfelder - Datumssicht auf Start- und Enddatum
009300*-----------------------------------------------------------------
009400 01          WORK-FELDER.
009500     05      W-DATE1-VIEW         PIC X(10).
009600     05      W-DATE2-VIEW         PIC X(10).
009700     05      FILLER               PIC X(01).
009800
009900 01          W-DATE1-PARTS REDEFINES W-DATE1-VIEW.
010000     05      W1-YYYY-X            PIC X(04).
010100     05      FILLER               PIC X(01).
010200     05      W1-MM-X              PIC X(02).
010300     05      FILLER               PIC X(01).
010400     05      W1-DD-X              PIC X(02).
010500
010600 01          W-DATE2-PARTS REDEFINES W-DATE2-VIEW.
010700     05      W2-YYYY-X            PIC X(04).
010800     05      FILLER               PIC X(01).
010900     05      W2-MM-X              PIC X(02).
011000     05      FILLER               PIC X(01).
011100     05      W2-DD-X              PIC X(02).
011200
011300*-----------------------------------------------------------------
011400* Monatslaengen (Februar wird bei Schaltjahr in C195 ueberschriebe
011500*-----------------------------------------------------------------
011600 01          K-MONTAGE-LISTE.
011700     05      FILLER               PIC 9(02) VALUE 31.
011800     05      FILLER               PIC 9(02) VALUE 28.
011900     05      FILLER               PIC 9(02) VALUE 31.
012000     05      FILLER               PIC 9(02) VALUE 30.
012100     05      FILLER               PIC 9(02) VALUE 31.
012200     05      FILLER               PIC 9(02) VALUE 30.
012300     05      FILLER               PIC 9(02) VALUE 31.
012400     05      FILLER               PIC 9(02) VALUE 31.
012500     05      FILLER               PIC 9(02) VALUE 30.
012600     05      FILLER               PIC 9(02) VALUE 31.
012700     05      FILLER               PIC 9(02) VALUE 30.
012800     05      FILLER               PIC 9(02) VALUE 31.
012900
013000 01          K-MONTAGE-TAB REDEFINES K-MONTAGE-LISTE.
013100     05      K-MONTAGE-TAGE       OCCURS 12 TIMES PIC 9(02).
013200
013300 LINKAGE SECTION.
013400 01          LINK-DTE-REC.
013500     05      LINK-DTE-DATE        PIC X(10).
013600     05      LINK-DTE-DATE2       PIC X(10).
013700     05      LINK-DTE-RC          PIC S9(04) COMP.
013800
013900 PROCEDURE DIVISION USING LINK-DTE-REC.
014000
014100******************************************************************
014200* Einstiegspunkt
014300******************************************************************
014400 A100-STEUERUNG SECTION.
014500 A100-00.
014600     PERFORM B000-00 THRU B000-99
014700     PERFORM B100-00 THRU B100-99
014800     EXIT PROGRAM
014900     .
015000 A100-99.
015100     EXIT.
015200
015300******************************************************************
015400* Vorlauf - Schalter und Rueckgabecode zuruecksetzen
015500******************************************************************
015600 B000-VORLAUF SECTION.
015700 B000-00.
015800     MOVE ZERO       TO LINK-DTE-RC
015900     SET  V1-OK      TO TRUE
016000     SET  V2-OK      TO TRUE
016100     .
016200 B000-99.
016300     EXIT.
016400
016500******************************************************************
016600* Verarbeitung - Format beider Daten, dann Bereichspruefung (D1/D2
016700******************************************************************
016800 B100-VERARBEITUNG SECTION.
016900 B100-00.
017000     MOVE LINK-DTE-DATE   TO W-DATE1-VIEW
017100     MOVE LINK-DTE-DATE2  TO W-DATE2-VIEW
017200     PERFORM C100-CHECK-DATE1
017300     PERFORM C200-CHECK-DATE2
017400     IF  V1-BAD OR V2-BAD
017500         MOVE 100 TO LINK-DTE-RC
017600     ELSE
017700         PERFORM D100-COMPARE-RANGE
017800     END-IF
017900     .
018000 B100-99.
018100     EXIT.
018200
018300******************************************************************
018400* Formatpruefung Startdatum (D1)
018500******************************************************************
018600 C100-CHECK-DATE1 SECTION.
018700 C100-00.
018800     IF  W-DATE1-VIEW(5:1) NOT = "-"
018900     OR  W-DATE1-VIEW(8:1) NOT = "-"
019000     OR  W1-YYYY-X NOT NUMERIC
019100     OR  W1-MM-X   NOT NUMERIC
019200     OR  W1-DD-X   NOT NUMERIC
019300         SET V1-BAD TO TRUE
019400     ELSE
019500         MOVE W1-YYYY-X TO C4-YYYY
019600         MOVE W1-MM-X   TO C4-MM
019700         MOVE W1-DD-X   TO C4-DD
019800         PERFORM C190-CHECK-CALENDAR
019900         IF  V9-CAL-BAD
020000             SET V1-BAD TO TRUE
020100         ELSE
020200             SET V1-OK  TO TRUE
020300         END-IF
020400     END-IF
020500     .
020600 C100-99.
020700     EXIT.
020800
020900******************************************************************
021000* Formatpruefung Enddatum (D1)
021100******************************************************************
021200 C200-CHECK-DATE2 SECTION.
021300 C200-00.
021400     IF  W-DATE2-VIEW(5:1) NOT = "-"
021500     OR  W-DATE2-VIEW(8:1) NOT = "-"
021600     OR  W2-YYYY-X NOT NUMERIC
021700     OR  W2-MM-X   NOT NUMERIC
021800     OR  W2-DD-X   NOT NUMERIC
021900         SET V2-BAD TO TRUE
022000     ELSE
022100         MOVE W2-YYYY-X TO C4-YYYY
022200         MOVE W2-MM-X   TO C4-MM
022300         MOVE W2-DD-X   TO C4-DD
022400         PERFORM C190-CHECK-CALENDAR
022500         IF  V9-CAL-BAD
022600             SET V2-BAD TO TRUE
022700         ELSE
022800             SET V2-OK  TO TRUE
022900         END-IF
023000     END-IF
023100     .
023200 C200-99.
023300     EXIT.
023400
023500******************************************************************
023600* Kalenderpruefung: Monat 1-12, Tag 1-Monatslaenge (Schaltjahr
023700* fuer Februar siehe C195)
023800******************************************************************
023900 C190-CHECK-CALENDAR SECTION.
024000 C190-00.
024100     SET V9-CAL-OK TO TRUE
024200     IF  C4-MM < 1 OR C4-MM > 12
024300         SET V9-CAL-BAD TO TRUE
024400     ELSE
024500         MOVE C4-MM TO C4-IX
024600         MOVE K-MONTAGE-TAGE(C4-IX) TO C4-MAXDD
024700         IF  C4-MM = 2
024800             PERFORM C195-LEAP-CHECK
024900         END-IF
025000         IF  C4-DD < 1 OR C4-DD > C4-MAXDD
025100             SET V9-CAL-BAD TO TRUE
025200         END-IF
025300     END-IF
025400     .
025500 C190-99.
025600     EXIT.
025700
025800******************************************************************
025900* Schaltjahrpruefung: durch 4 teilbar und (nicht durch 100 teilbar
026000* oder durch 400 teilbar) -> Februar hat 29 Tage
026100******************************************************************
026200 C195-LEAP-CHECK SECTION.
026300 C195-00.
026400     DIVIDE C4-YYYY BY 4   GIVING C4-QUOT REMAINDER C4-REST
026500     IF  C4-REST = ZERO
026600         DIVIDE C4-YYYY BY 100 GIVING C4-QUOT REMAINDER C4-REST
026700         IF  C4-REST = ZERO
026800             DIVIDE C4-YYYY BY 400 GIVING C4-QUOT REMAINDER C4-RES
026900             IF  C4-REST = ZERO
027000                 MOVE 29 TO C4-MAXDD
027100             END-IF
027200         ELSE
027300             MOVE 29 TO C4-MAXDD
027400         END-IF
027500     END-IF
027600     .
027700 C195-99.
027800     EXIT.
027900
028000******************************************************************
028100* Bereichspruefung Start <= Ende (D2) - JJJJ-MM-TT ist als Text
028200* aufsteigend sortierbar, daher reicht der Alpha-Vergleich
028300******************************************************************
028400 D100-COMPARE-RANGE SECTION.
028500 D100-00.
028600     IF  LINK-DTE-DATE > LINK-DTE-DATE2
028700         MOVE 200 TO LINK-DTE-RC
028800     ELSE
028900         MOVE ZERO TO LINK-DTE-RC
029000     END-IF
029100     .
029200 D100-99.
029300     EXIT.
