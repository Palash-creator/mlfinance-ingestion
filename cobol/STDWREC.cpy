000100*--------------------------------------------------------------*
000200* STDWREC  -- Satzbild standardisierter Tagesdatensatz
000300*             Ein Satz pro Kalendertag, aufsteigend, eindeutig.
000400*             Spaltenreihenfolge: 5 Makroreihen, 5 Schlusskurse,
000500*             5 Volumen (siehe K-COL-META weiter unten).
000600*--------------------------------------------------------------*
000700*Vers.|Datum     |von |Kommentar
000800*-----|----------|----|-------------------------------------------
000900*A.00 |1990-02-19| kl | Neuerstellung - Spaltenlayout Makro/Markt
001000*A.01 |1999-01-12| mh | Jahrtausendwechsel - Datumsfelder geprueft
001100*A.02 |2003-07-02| dr | UUP (Dollar-Index-ETF) zu Markt-Satz hinzu
001200*--------------------------------------------------------------*
001300 01  STD-DATASET-REC.
001400     03  STD-DATE              PIC X(10).
001500*              Kalendertag JJJJ-MM-TT; im Datensatz eindeutig
001600     03  STD-MACRO-COLS.
001700*              Reihenfolge: DGS10, DGS2, CPIAUCSL, UNRATE, BAA10YM
001800         05  STD-MAC-DGS10-VAL     PIC S9(07)V9(04).
001900         05  STD-MAC-DGS10-FLG     PIC X(01).
002000         05  STD-MAC-DGS2-VAL      PIC S9(07)V9(04).
002100         05  STD-MAC-DGS2-FLG      PIC X(01).
002200         05  STD-MAC-CPIAU-VAL     PIC S9(07)V9(04).
002300         05  STD-MAC-CPIAU-FLG     PIC X(01).
002400         05  STD-MAC-UNRATE-VAL    PIC S9(07)V9(04).
002500         05  STD-MAC-UNRATE-FLG    PIC X(01).
002600         05  STD-MAC-BAA10-VAL     PIC S9(07)V9(04).
002700         05  STD-MAC-BAA10-FLG     PIC X(01).
002800     03  STD-ADJCLOSE-COLS.
002900*              Reihenfolge: SPY, TLT, HYG, GLD, UUP
003000         05  STD-ADJC-SPY-VAL      PIC S9(07)V9(04).
003100         05  STD-ADJC-SPY-FLG      PIC X(01).
003200         05  STD-ADJC-TLT-VAL      PIC S9(07)V9(04).
003300         05  STD-ADJC-TLT-FLG      PIC X(01).
003400         05  STD-ADJC-HYG-VAL      PIC S9(07)V9(04).
003500         05  STD-ADJC-HYG-FLG      PIC X(01).
003600         05  STD-ADJC-GLD-VAL      PIC S9(07)V9(04).
003700         05  STD-ADJC-GLD-FLG      PIC X(01).
003800         05  STD-ADJC-UUP-VAL      PIC S9(07)V9(04).
003900         05  STD-ADJC-UUP-FLG      PIC X(01).
004000     03  STD-VOLUME-COLS.
004100*              Reihenfolge: SPY, TLT, HYG, GLD, UUP (optional)
004200         05  STD-VOL-SPY-VAL       PIC S9(13).
004300         05  STD-VOL-SPY-FLG       PIC X(01).
004400         05  STD-VOL-TLT-VAL       PIC S9(13).
004500         05  STD-VOL-TLT-FLG       PIC X(01).
004600         05  STD-VOL-HYG-VAL       PIC S9(13).
004700         05  STD-VOL-HYG-FLG       PIC X(01).
004800         05  STD-VOL-GLD-VAL       PIC S9(13).
004900         05  STD-VOL-GLD-FLG       PIC X(01).
005000         05  STD-VOL-UUP-VAL       PIC S9(13).
005100         05  STD-VOL-UUP-FLG       PIC X(01).
005200     03  FILLER                PIC X(05).
005300*--------------------------------------------------------------*
005400* Tabellensichten (REDEFINES) fuer spaltenweise Verarbeitung
005500* durch den Validator und den Schreiber - je 5 Eintraege.
005600*--------------------------------------------------------------*
005700 01  STD-MACRO-TABLE REDEFINES STD-MACRO-COLS.
005800     05  STD-MAC-ENTRY          OCCURS 5 TIMES.
005900         10  STD-MAC-VAL            PIC S9(07)V9(04).
006000         10  STD-MAC-FLG            PIC X(01).
006100
006200 01  STD-ADJCLOSE-TABLE REDEFINES STD-ADJCLOSE-COLS.
006300     05  STD-ADJC-ENTRY         OCCURS 5 TIMES.
006400         10  STD-ADJC-VAL           PIC S9(07)V9(04).
006500         10  STD-ADJC-FLG           PIC X(01).
006600
006700 01  STD-VOLUME-TABLE REDEFINES STD-VOLUME-COLS.
006800     05  STD-VOL-ENTRY          OCCURS 5 TIMES.
006900         10  STD-VOL-VAL            PIC S9(13).
007000         10  STD-VOL-FLG            PIC X(01).
007100*--------------------------------------------------------------*
007200* K-COL-META  -- Konfigurationstabelle der 15 erwarteten Spalten
007300*             (Name, Pflicht-Kennzeichen, Familie) in fester
007400*             Reihenfolge.  Familie: "M"=Makro(fred_), "A"=Markt
007500*             Schlusskurs(yfin_..__adj_close), "V"=Markt Volumen
007600*             (yfin_..__volume, optional).
007700*--------------------------------------------------------------*
007800 01  K-COL-META-LIST.
007900     05  FILLER.
008000         10  FILLER  PIC X(30) VALUE "fred_DGS10".
008100         10  FILLER  PIC X(01) VALUE "Y".
008200         10  FILLER  PIC X(01) VALUE "M".
008300     05  FILLER.
008400         10  FILLER  PIC X(30) VALUE "fred_DGS2".
008500         10  FILLER  PIC X(01) VALUE "Y".
008600         10  FILLER  PIC X(01) VALUE "M".
008700     05  FILLER.
008800         10  FILLER  PIC X(30) VALUE "fred_CPIAUCSL".
008900         10  FILLER  PIC X(01) VALUE "Y".
009000         10  FILLER  PIC X(01) VALUE "M".
009100     05  FILLER.
009200         10  FILLER  PIC X(30) VALUE "fred_UNRATE".
009300         10  FILLER  PIC X(01) VALUE "Y".
009400         10  FILLER  PIC X(01) VALUE "M".
009500     05  FILLER.
009600         10  FILLER  PIC X(30) VALUE "fred_BAA10YM".
009700         10  FILLER  PIC X(01) VALUE "Y".
009800         10  FILLER  PIC X(01) VALUE "M".
009900     05  FILLER.
010000         10  FILLER  PIC X(30) VALUE "yfin_SPY__adj_close".
010100         10  FILLER  PIC X(01) VALUE "Y".
010200         10  FILLER  PIC X(01) VALUE "A".
010300     05  FILLER.
010400         10  FILLER  PIC X(30) VALUE "yfin_TLT__adj_close".
010500         10  FILLER  PIC X(01) VALUE "Y".
010600         10  FILLER  PIC X(01) VALUE "A".
010700     05  FILLER.
010800         10  FILLER  PIC X(30) VALUE "yfin_HYG__adj_close".
010900         10  FILLER  PIC X(01) VALUE "Y".
011000         10  FILLER  PIC X(01) VALUE "A".
011100     05  FILLER.
011200         10  FILLER  PIC X(30) VALUE "yfin_GLD__adj_close".
011300         10  FILLER  PIC X(01) VALUE "Y".
011400         10  FILLER  PIC X(01) VALUE "A".
011500     05  FILLER.
011600         10  FILLER  PIC X(30) VALUE "yfin_UUP__adj_close".
011700         10  FILLER  PIC X(01) VALUE "Y".
011800         10  FILLER  PIC X(01) VALUE "A".
011900     05  FILLER.
012000         10  FILLER  PIC X(30) VALUE "yfin_SPY__volume".
012100         10  FILLER  PIC X(01) VALUE "N".
012200         10  FILLER  PIC X(01) VALUE "V".
012300     05  FILLER.
012400         10  FILLER  PIC X(30) VALUE "yfin_TLT__volume".
012500         10  FILLER  PIC X(01) VALUE "N".
012600         10  FILLER  PIC X(01) VALUE "V".
012700     05  FILLER.
012800         10  FILLER  PIC X(30) VALUE "yfin_HYG__volume".
012900         10  FILLER  PIC X(01) VALUE "N".
013000         10  FILLER  PIC X(01) VALUE "V".
013100     05  FILLER.
013200         10  FILLER  PIC X(30) VALUE "yfin_GLD__volume".
013300         10  FILLER  PIC X(01) VALUE "N".
013400         10  FILLER  PIC X(01) VALUE "V".
013500     05  FILLER.
013600         10  FILLER  PIC X(30) VALUE "yfin_UUP__volume".
013700         10  FILLER  PIC X(01) VALUE "N".
013800         10  FILLER  PIC X(01) VALUE "V".
013900
014000 01  K-COL-META REDEFINES K-COL-META-LIST.
014100     05  K-COL-ENTRY             OCCURS 15 TIMES.
014200         10  K-COL-NAME               PIC X(30).
014300         10  K-COL-REQD               PIC X(01).
014400             88  K-COL-IS-REQUIRED        VALUE "Y".
014500             88  K-COL-IS-OPTIONAL        VALUE "N".
014600         10  K-COL-FAMILY             PIC X(01).
014700             88  K-COL-IS-MACRO           VALUE "M".
014800             88  K-COL-IS-ADJCLOSE        VALUE "A".
014900             88  K-COL-IS-VOLUME          VALUE "V".
015000
015100 01  K-COL-COUNT                  PIC S9(04) COMP VALUE 15.
015200 01  K-MACRO-COUNT                PIC S9(04) COMP VALUE 5.
015300 01  K-TICKER-COUNT               PIC S9(04) COMP VALUE 5.
015400*--------------------------------------------------------------*
015500* K-SERIES-LIST / K-TICKER-LIST -- blanke Kennungen (ohne
015600*             Spaltenpraefix) in derselben Reihenfolge wie
015700*             K-COL-META, zum Nachschlagen des Tabellenindex
015800*             beim Zusammenfuehren der Tagesachse (C300-MERGE).
015900*--------------------------------------------------------------*
016000 01  K-SERIES-LIST.
016100     05  FILLER  PIC X(10) VALUE "DGS10".
016200     05  FILLER  PIC X(10) VALUE "DGS2".
016300     05  FILLER  PIC X(10) VALUE "CPIAUCSL".
016400     05  FILLER  PIC X(10) VALUE "UNRATE".
016500     05  FILLER  PIC X(10) VALUE "BAA10YM".
016600
016700 01  K-SERIES-TAB REDEFINES K-SERIES-LIST.
016800     05  K-SERIES-ID  OCCURS 5 TIMES  PIC X(10).
016900
017000 01  K-TICKER-LIST.
017100     05  FILLER  PIC X(08) VALUE "SPY".
017200     05  FILLER  PIC X(08) VALUE "TLT".
017300     05  FILLER  PIC X(08) VALUE "HYG".
017400     05  FILLER  PIC X(08) VALUE "GLD".
017500     05  FILLER  PIC X(08) VALUE "UUP".
017600
017700 01  K-TICKER-TAB REDEFINES K-TICKER-LIST.
017800     05  K-TICKER-SYM  OCCURS 5 TIMES  PIC X(08).
