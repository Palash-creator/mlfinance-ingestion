000100*--------------------------------------------------------------*
000200* MKTWREC  -- Satzbild Marktbeobachtung (Yahoo-Finance-Quelle)
000300*             Ein Satz pro Ticker und Handelstag.
000400*--------------------------------------------------------------*
000500*Vers.|Datum     |von |Kommentar
000600*-----|----------|----|-------------------------------------------
000700*A.00 |1990-02-12| kl | Neuerstellung fuer Marktdaten-Batch
000800*A.01 |1999-01-08| mh | Jahrtausendwechsel - Datumsfelder geprueft
000900*--------------------------------------------------------------*
001000 01  MKT-OBS-REC.
001100     03  MKT-TICKER            PIC X(08).
001200*          Tickersymbol: SPY, TLT, HYG, GLD, UUP
001300     03  MKT-OBS-DATE          PIC X(10).
001400*          Handelstag JJJJ-MM-TT
001500     03  MKT-ADJ-CLOSE         PIC S9(07)V9(04).
001600*          Bereinigter Schlusskurs; bei MISSING = 0
001700     03  MKT-VOLUME            PIC S9(13).
001800*          Gehandelte Stueckzahl; bei MISSING = 0
001900     03  MKT-MISSING-FLG       PIC X(01).
002000         88  MKT-VAL-MISSING        VALUE "Y".
002100         88  MKT-VAL-PRESENT        VALUE "N".
002200     03  FILLER                PIC X(05).
