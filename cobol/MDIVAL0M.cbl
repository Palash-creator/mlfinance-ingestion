000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID. MDIVAL0M.
001300 AUTHOR. R. BRANDT.
001400 INSTALLATION. FACHBEREICH MARKTDATEN-STATISTIK.
001500 DATE-WRITTEN. 1990-03-20.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2007-02-08
002100* Letzte Version   :: A.08.00
002200* Kurzbeschreibung :: Pruefmodul Tagesdatensatz (Regelwerk V1-V13)
002300* Auftrag          :: MDINEW-3 MDINEW-9 MDINEW-15
002400*----------------------------------------------------------------*
002500* Vers.   | Datum     | von | Kommentar                         *
002600*---------|-----------|-----|-----------------------------------*
002700*A.00.00|1990-03-20| rb | Neuerstellung - Schema-/Vollstaendigkeit
002800*A.01.00|1990-09-04| rb | Fehlende-Prozent und Luecken-Kennzahl
002900*A.02.00|1991-06-17| rb | Unmoegliche-Werte-Pruefung (negativ)
003000*A.03.00|1993-02-02| rb | Ausreisser-Pruefung Markt/Makro (Z-Wert)
003100*A.04.00|1995-10-30| kl | Veralterungspruefung je Spaltenfamilie
003200*A.05.00|1998-12-03| mh | Jahr-2000 - Datumsfelder 4-stellig
003300*A.05.01|1999-01-18| mh | Jahrtausendwechsel - Kalenderpruefung
003400*A.06.00|2001-06-05| dr | Rueckgabe ueber VAL-REPORT-REC (LINKAGE)
003500*A.07.00|2003-03-27| dr | Optionale Volumenspalten - Warnung statt
003600*        |           |    | Fehler bei vollstaendig fehlender Spal
003700*A.08.00|2007-02-08| jw | Quadratwurzel ueber Iterationsverfahren
003800*        |           |    | (Newton) statt Bibliotheksfunktion
003900*----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Wird von MDIDRV0O fuer jeden Lauf einmal gerufen. Prueft die
004400* Arbeitstabelle STD-TABELLE (Tagesachse mit Makro-, Schlusskurs-
004500* und Volumenspalten) gegen das Regelwerk V1 bis V13 und liefert
004600* Fehler, Warnungen und Spaltenkennzahlen ueber VAL-REPORT-REC
004700* zurueck. Kein eigener Dateizugriff - reines Rechenmodul.
004710* (V6 ist bereits im Aufrufer MDIDRV0O beim Einlesen erledigt und
004720* traegt dort direkt in VAL-REPORT-REC ein - dieses Modul muss
004730* nicht-numerische Rohwerte nicht mehr pruefen.)
004800*
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006010*--------------------------------------------------------------*
006020* Lauf-Indizes fuer die Spalten-/Familienschleifen (C2xx/C3xx/
006030* C4xx) - als 77-Ebene, da reine Schleifenzaehler ohne eigenen
006040* Satzzusammenhang.
006050*--------------------------------------------------------------*
006060 77          C4-I1               PIC S9(04) COMP.
006070 77          C4-I2               PIC S9(04) COMP.
006080
006100*--------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------*
006400 01          COMP-FELDER.
006700     05      C4-FAMBASE          PIC S9(04) COMP.
006800     05      C4-ROW              PIC S9(05) COMP.
006900     05      C4-MISSCNT          PIC S9(05) COMP.
007000     05      C4-IMPCNT           PIC S9(05) COMP.
007100     05      C4-OUTCNT           PIC S9(05) COMP.
007200     05      C4-N                PIC S9(05) COMP.
007300     05      C4-ROWP             PIC S9(05) COMP.
007400     05      C4-STREAK           PIC S9(05) COMP.
007500     05      C4-MAXSTREAK        PIC S9(05) COMP.
007600     05      C4-AGE              PIC S9(07) COMP.
007700     05      C4-THR              PIC S9(03) COMP.
007800     05      FILLER              PIC X(01).
007900
008000*--------------------------------------------------------------*
008100* Felder fuer den Julianischen Tag (siehe W400-JULIAN). Der
008200* Julianische Tag macht die Wochentagspruefung (V8a) und die
008300* Alterspruefung (V12) zu reiner Ganzzahl-Arithmetik - es wird
008400* keine Kalenderbibliothek und kein intrinsisches FUNCTION
008500* benoetigt.
008600*--------------------------------------------------------------*
008700 01          JULIAN-FELDER.
008800     05      JD-Y                PIC S9(05) COMP.
008900     05      JD-M                PIC S9(05) COMP.
009000     05      JD-D                PIC S9(05) COMP.
009100     05      JD-A                PIC S9(07) COMP.
009200     05      JD-T1               PIC S9(09) COMP.
009300     05      JD-T2               PIC S9(09) COMP.
009400     05      JD-T3               PIC S9(09) COMP.
009500     05      JD-RESULT           PIC S9(09) COMP.
009600     05      W-TODAY-JDN         PIC S9(09) COMP.
009700     05      W-LATEST-JDN        PIC S9(09) COMP.
009800     05      W-CURJDN            PIC S9(09) COMP.
009900     05      W-WD                PIC S9(04) COMP.
010000     05      FILLER              PIC X(01).
010100
010200 01          W-TODAY-YMD.
010300     05      W-TODAY-Y           PIC 9(04).
010400     05      W-TODAY-M           PIC 9(02).
010500     05      W-TODAY-D           PIC 9(02).
010600 01          W-TODAY-YMD8 REDEFINES W-TODAY-YMD
010700                                 PIC 9(08).
010800
010900*--------------------------------------------------------------*
011000* Arbeitstabelle der Julianischen Tage, indexparallel zu
011100* STD-TABELLE - einmal je Lauf aufgebaut (B150-PRECOMPUTE-JDN),
011200* danach von jeder Spaltenpruefung wiederverwendet.
011300*--------------------------------------------------------------*
011400 01          JDN-TABELLE.
011500     05      ROW-JDN             OCCURS 20000 TIMES PIC S9(09) COM
011600     05      FILLER              PIC X(01).
011700
011800*--------------------------------------------------------------*
011900* Statistik-Felder fuer Mittelwert/Streuung/Z-Wert, binaer wie
011910* im ganzen Haus ueblich (COMP, keine gepackten Felder).
012000* Zwischenwerte werden mit mindestens 8 Nachkommastellen
012100* gefuehrt (siehe SPEC Genauigkeitsvorgabe).
012200*--------------------------------------------------------------*
012300 01          STAT-FELDER.
012400     05      W-SUM               PIC S9(11)V9(08) COMP.
012500     05      W-SUMQ              PIC S9(11)V9(08) COMP.
012600     05      W-MEAN              PIC S9(09)V9(08) COMP.
012700     05      W-VARIANZ           PIC S9(09)V9(08) COMP.
012800     05      W-STDABW            PIC S9(09)V9(08) COMP.
012900     05      W-CHANGE            PIC S9(09)V9(08) COMP.
013000     05      W-ZSCORE            PIC S9(05)V9(08) COMP.
013100     05      W-PREVVAL           PIC S9(09)V9(08) COMP.
013200     05      W-CURVAL            PIC S9(09)V9(08) COMP.
013300     05      W-SQRT-X            PIC S9(09)V9(08) COMP.
013400     05      W-SQRT-G            PIC S9(09)V9(08) COMP.
013500     05      W-SQRT-R            PIC S9(09)V9(08) COMP.
013600     05      FILLER              PIC X(01).
013700
013800*--------------------------------------------------------------*
013900* Conditional-Felder
014000*--------------------------------------------------------------*
014100 01          SCHALTER.
014200     05      V1-SW               PIC X(01) VALUE "N".
014300          88 V1-BAD                        VALUE "Y".
014400     05      V2-SW               PIC X(01) VALUE "N".
014500          88 V2-BAD                        VALUE "Y".
014600     05      V3-SW               PIC X(01) VALUE "N".
014700          88 V3-BAD                        VALUE "Y".
014800     05      FILLER              PIC X(01).
014900
015000*--------------------------------------------------------------*
015100* weitere Arbeitsfelder
015200*--------------------------------------------------------------*
015300 01          WORK-FELDER.
015400     05      W-DATE-VIEW         PIC X(10).
015500     05      W-MSGTXT            PIC X(100).
015600     05      W-DISP-CNT          PIC ZZZZ9.
015700     05      W-DISP-AGE          PIC ZZZZZZ9.
015800     05      W-DISP-THR          PIC ZZ9.
015900     05      FILLER              PIC X(01).
016000 01          W-DATE-PARTS REDEFINES W-DATE-VIEW.
016100     05      W-DATE-Y            PIC X(04).
016200     05      FILLER              PIC X(01).
016300     05      W-DATE-M            PIC X(02).
016400     05      FILLER              PIC X(01).
016500     05      W-DATE-D            PIC X(02).
016600 01          W-MSGTXT-PARTS REDEFINES W-MSGTXT.
016700     05      W-MSGTXT-HEAD       PIC X(40).
016800     05      W-MSGTXT-TAIL       PIC X(59).
016900     05      FILLER              PIC X(01).
017000
017100*--------------------------------------------------------------*
017200* Satzbilder aus der Copy-Bibliothek =MDICOPY. K-COL-META wird
017300* hier ohne die VALUE-belegte Stammliste eingebunden (Layout
017400* COLMETA), da LINKAGE-Felder keine Anfangswerte annehmen -
017500* die Belegung liegt beim Aufrufer (STDWREC in MDIDRV0O).
017600*--------------------------------------------------------------*
017700 LINKAGE SECTION.
017800     COPY STDTAB  OF "=MDICOPY".
017900     COPY COLMETA OF "=MDICOPY".
018000     COPY VALWREC OF "=MDICOPY".
018100 01     LINK-VAL-RC              PIC S9(04) COMP.
018200
018300******************************************************************
018400 PROCEDURE DIVISION USING STD-TABELLE
018500                          STD-ZEILEN-ANZ
018600                          K-COL-META
018700                          VAL-REPORT-REC
018800                          LINK-VAL-RC.
018900******************************************************************
019000
019100 A100-STEUERUNG SECTION.
019200 A100-00.
019300     PERFORM B000-VORLAUF
019400     PERFORM B100-VERARBEITUNG
019500     PERFORM B190-TALLY
019600     EXIT PROGRAM
019700     .
019800 A100-99.
019900     EXIT.
020000
020100 B000-VORLAUF SECTION.
020200 B000-00.
020300     MOVE ZERO  TO VAL-ERROR-COUNT
020400     MOVE ZERO  TO VAL-WARNING-COUNT
020500     MOVE "N"   TO V1-SW V2-SW V3-SW
020600     INITIALIZE VAL-METRIC-TBL
020700     PERFORM B010-INIT-ONE-METRIC
020800         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-COL-COUNT
020900     ACCEPT W-TODAY-YMD8 FROM DATE YYYYMMDD
021000     MOVE W-TODAY-Y TO JD-Y
021100     MOVE W-TODAY-M TO JD-M
021200     MOVE W-TODAY-D TO JD-D
021300     PERFORM W400-JULIAN
021400     MOVE JD-RESULT TO W-TODAY-JDN
021500     PERFORM B150-PRECOMPUTE-JDN
021600     .
021700 B000-99.
021800     EXIT.
021900
022000*--------------------------------------------------------------*
022100* B010 - Grundbelegung je Spalte, bevor irgendein Datensatz
022200* gesichtet wurde: "kein Spaltenwert vorhanden" - wird von
022300* C290-COLMETRIC-FINISH ueberschrieben, sobald die Spalte
022400* tatsaechlich durchsucht wird (schuetzt auch den Leerlauf-Fall
022500* ohne Datensaetze vor einer Division durch Null in C500).
022600*--------------------------------------------------------------*
022700 B010-INIT-ONE-METRIC SECTION.
022800 B010-00.
022900     SET VAL-MET-COL-ABSENT(C4-I1) TO TRUE
023000     SET VAL-MET-NO-LATEST(C4-I1)  TO TRUE
023100     SET VAL-MET-NOT-STALE(C4-I1)  TO TRUE
023200     MOVE SPACES TO VAL-MET-LATEST-DATE(C4-I1)
023300     .
023400 B010-99.
023500     EXIT.
023600
023700 B100-VERARBEITUNG SECTION.
023800 B100-00.
023900     PERFORM C100-00 THRU C100-99
024000     PERFORM C200-00 THRU C200-99
024100     PERFORM C300-00 THRU C300-99
024200     PERFORM C400-00 THRU C400-99
024300     PERFORM C410-00 THRU C410-99
024400     PERFORM C500-00 THRU C500-99
024500     .
024600 B100-99.
024700     EXIT.
024800
024900*--------------------------------------------------------------*
025000* B150 - Julianische Tage der Tagesachse einmal vorab berechnen
025100*--------------------------------------------------------------*
025200 B150-PRECOMPUTE-JDN SECTION.
025300 B150-00.
025400     PERFORM B151-ONE-ROW-JDN
025500         VARYING C4-ROW FROM 1 BY 1
025600             UNTIL C4-ROW > STD-ZEILEN-ANZ
025700     .
025800 B150-99.
025900     EXIT.
026000
026100 B151-ONE-ROW-JDN SECTION.
026200 B151-00.
026300     MOVE STD-R-DATE(C4-ROW) TO W-DATE-VIEW
026400     MOVE W-DATE-Y           TO JD-Y
026500     MOVE W-DATE-M           TO JD-M
026600     MOVE W-DATE-D           TO JD-D
026700     PERFORM W400-JULIAN
026800     MOVE JD-RESULT          TO ROW-JDN(C4-ROW)
026900     .
027000 B151-99.
027100     EXIT.
027200
027300*--------------------------------------------------------------*
027400* B190 - Erfolg V13: Fehlerzahl entscheidet, Warnungen nie.
027500*--------------------------------------------------------------*
027600 B190-TALLY SECTION.
027700 B190-00.
027800     IF  VAL-ERROR-COUNT = ZERO
027900         MOVE ZERO TO LINK-VAL-RC
028000     ELSE
028100         MOVE 9999 TO LINK-VAL-RC
028200     END-IF
028300     .
028400 B190-99.
028500     EXIT.
028600
028700******************************************************************
028800* C100-SCHEMA-CHECK - V1 (Indexspalte), V2 (Duplikate),
028900*                     V3 (nicht aufsteigend)
028910* (V6 - nicht-numerische Werte - wird nicht hier, sondern schon
028920* beim Einlesen in MDIDRV0O (C120-STORE-MACRO/C220-STORE-MARKET)
028930* geprueft; im typisierten Satzbild entartet die Pruefung zur
028940* MISSING-FLG-Konvention, s.d. hier keine eigene V6-Sektion steht.)
029000******************************************************************
029100 C100-SCHEMA-CHECK SECTION.
029200 C100-00.
029300     IF  STD-ZEILEN-ANZ > ZERO
029400         PERFORM C110-CHECK-FORMAT
029500         PERFORM C120-CHECK-DUPDATES
029600         PERFORM C130-CHECK-MONOTONIC
029700     END-IF
029800     IF  V1-BAD
029900         MOVE "Schema violation: date index missing or invalid."
030000                                        TO W-MSGTXT
030100         PERFORM Z100-ADD-ERROR
030200     END-IF
030300     IF  V2-BAD
030400         MOVE "Duplicate dates found in standardized dataset."
030500                                        TO W-MSGTXT
030600         PERFORM Z100-ADD-ERROR
030700     END-IF
030800     IF  V3-BAD
030900         MOVE "Dates are not monotonic increasing."
031000                                        TO W-MSGTXT
031100         PERFORM Z100-ADD-ERROR
031200     END-IF
031300     .
031400 C100-99.
031500     EXIT.
031600
031700 C110-CHECK-FORMAT SECTION.
031800 C110-00.
031900     PERFORM C111-ONE-FORMAT-CHECK
032000         VARYING C4-ROW FROM 1 BY 1
032100             UNTIL C4-ROW > STD-ZEILEN-ANZ OR V1-BAD
032200     .
032300 C110-99.
032400     EXIT.
032500
032600 C111-ONE-FORMAT-CHECK SECTION.
032700 C111-00.
032800     MOVE STD-R-DATE(C4-ROW) TO W-DATE-VIEW
032900     IF  W-DATE-VIEW(5:1) NOT = "-"
033000     OR  W-DATE-VIEW(8:1) NOT = "-"
033100     OR  W-DATE-Y NOT NUMERIC
033200     OR  W-DATE-M NOT NUMERIC
033300     OR  W-DATE-D NOT NUMERIC
033400         MOVE "Y" TO V1-SW
033500     END-IF
033600     .
033700 C111-99.
033800     EXIT.
033900
034000 C120-CHECK-DUPDATES SECTION.
034100 C120-00.
034200     PERFORM C121-ONE-DUP-CHECK
034300         VARYING C4-ROW FROM 2 BY 1
034400             UNTIL C4-ROW > STD-ZEILEN-ANZ OR V2-BAD
034500     .
034600 C120-99.
034700     EXIT.
034800
034900 C121-ONE-DUP-CHECK SECTION.
035000 C121-00.
035100     IF  STD-R-DATE(C4-ROW) = STD-R-DATE(C4-ROW - 1)
035200         MOVE "Y" TO V2-SW
035300     END-IF
035400     .
035500 C121-99.
035600     EXIT.
035700
035800 C130-CHECK-MONOTONIC SECTION.
035900 C130-00.
036000     PERFORM C131-ONE-SEQ-CHECK
036100         VARYING C4-ROW FROM 2 BY 1
036200             UNTIL C4-ROW > STD-ZEILEN-ANZ OR V3-BAD
036300     .
036400 C130-99.
036500     EXIT.
036600
036700 C131-ONE-SEQ-CHECK SECTION.
036800 C131-00.
036900     IF  STD-R-DATE(C4-ROW) < STD-R-DATE(C4-ROW - 1)
037000         MOVE "Y" TO V3-SW
037100     END-IF
037200     .
037300 C131-99.
037400     EXIT.
037500
037600******************************************************************
037700* C200-COLSCAN - V4, V5, V7, V8a, V8b je Spaltenfamilie
037800******************************************************************
037900 C200-COLSCAN SECTION.
038000 C200-00.
038100     IF  STD-ZEILEN-ANZ > ZERO
038200         MOVE ZERO TO C4-FAMBASE
038300         PERFORM C210-MACRO-COL
038400             VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
038500         MOVE 5    TO C4-FAMBASE
038600         PERFORM C220-ADJCLOSE-COL
038700             VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
038800         MOVE 10   TO C4-FAMBASE
038900         PERFORM C230-VOLUME-COL
039000             VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
039100     END-IF
039200     .
039300 C200-99.
039400     EXIT.
039500
039600 C210-MACRO-COL SECTION.
039700 C210-00.
039800     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
039900     MOVE ZERO  TO C4-MISSCNT
040000     MOVE SPACES TO W-DATE-VIEW
040100     PERFORM C211-MACRO-ROW
040200         VARYING C4-ROW FROM 1 BY 1
040300             UNTIL C4-ROW > STD-ZEILEN-ANZ
040400     PERFORM C290-COLMETRIC-FINISH
040500     PERFORM C291-GAPSCAN-MACRO
040600     .
040700 C210-99.
040800     EXIT.
040900
041000 C211-MACRO-ROW SECTION.
041100 C211-00.
041200     IF  STD-R-MAC-FLG(C4-ROW, C4-I2) = "Y"
041300         MOVE STD-R-DATE(C4-ROW) TO W-DATE-VIEW
041400     ELSE
041500         ADD 1 TO C4-MISSCNT
041600     END-IF
041700     .
041800 C211-99.
041900     EXIT.
042000
042100 C220-ADJCLOSE-COL SECTION.
042200 C220-00.
042300     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
042400     MOVE ZERO  TO C4-MISSCNT
042500     MOVE SPACES TO W-DATE-VIEW
042600     PERFORM C221-ADJCLOSE-ROW
042700         VARYING C4-ROW FROM 1 BY 1
042800             UNTIL C4-ROW > STD-ZEILEN-ANZ
042900     PERFORM C290-COLMETRIC-FINISH
043000     PERFORM C292-GAPSCAN-ADJCLOSE
043100     .
043200 C220-99.
043300     EXIT.
043400
043500 C221-ADJCLOSE-ROW SECTION.
043600 C221-00.
043700     IF  STD-R-ADJC-FLG(C4-ROW, C4-I2) = "Y"
043800         MOVE STD-R-DATE(C4-ROW) TO W-DATE-VIEW
043900     ELSE
044000         ADD 1 TO C4-MISSCNT
044100     END-IF
044200     .
044300 C221-99.
044400     EXIT.
044500
044600 C230-VOLUME-COL SECTION.
044700 C230-00.
044800     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
044900     MOVE ZERO  TO C4-MISSCNT
045000     MOVE SPACES TO W-DATE-VIEW
045100     PERFORM C231-VOLUME-ROW
045200         VARYING C4-ROW FROM 1 BY 1
045300             UNTIL C4-ROW > STD-ZEILEN-ANZ
045400     PERFORM C290-COLMETRIC-FINISH
045500     PERFORM C293-GAPSCAN-VOLUME
045600     .
045700 C230-99.
045800     EXIT.
045900
046000 C231-VOLUME-ROW SECTION.
046100 C231-00.
046200     IF  STD-R-VOL-FLG(C4-ROW, C4-I2) = "Y"
046300         MOVE STD-R-DATE(C4-ROW) TO W-DATE-VIEW
046400     ELSE
046500         ADD 1 TO C4-MISSCNT
046600     END-IF
046700     .
046800 C231-99.
046900     EXIT.
047000
047100*--------------------------------------------------------------*
047200* C290 - gemeinsamer Abschluss je Spalte: Fehlende-Prozent (V7),
047300* letztes vorhandenes Datum (V8b), Abwesend/leer (V4/V5).
047400* W-DATE-VIEW traegt zu diesem Zeitpunkt das letzte in C4-ROW
047500* gefundene vorhandene Datum (Zeilen sind aufsteigend sortiert).
047600*--------------------------------------------------------------*
047700 C290-COLMETRIC-FINISH SECTION.
047800 C290-00.
047900     COMPUTE VAL-MET-MISSING-PCT(C4-I1) ROUNDED =
048000             (C4-MISSCNT / STD-ZEILEN-ANZ) * 100
048100     IF  C4-MISSCNT = STD-ZEILEN-ANZ
048200         SET VAL-MET-COL-ABSENT(C4-I1) TO TRUE
048300         SET VAL-MET-NO-LATEST(C4-I1)  TO TRUE
048400         MOVE SPACES TO VAL-MET-LATEST-DATE(C4-I1)
048500         IF  K-COL-IS-REQUIRED(C4-I1)
048600             MOVE SPACES TO W-MSGTXT
048700             STRING "Required series/ticker "  DELIMITED BY SIZE,
048800                    K-COL-NAME(C4-I1)          DELIMITED BY SPACE,
048900                    " has empty data."         DELIMITED BY SIZE
049000                    INTO W-MSGTXT
049100             PERFORM Z100-ADD-ERROR
049200         ELSE
049300             MOVE SPACES TO W-MSGTXT
049400             STRING "Optional column unavailable: " DELIMITED BY S
049500                    K-COL-NAME(C4-I1)              DELIMITED BY SP
049600                    INTO W-MSGTXT
049700             PERFORM Z110-ADD-WARNING
049800         END-IF
049900     ELSE
050000         SET VAL-MET-COL-PRESENT(C4-I1) TO TRUE
050100         SET VAL-MET-HAS-LATEST(C4-I1)  TO TRUE
050200         MOVE W-DATE-VIEW TO VAL-MET-LATEST-DATE(C4-I1)
050300     END-IF
050400     .
050500 C290-99.
050600     EXIT.
050700
050800*--------------------------------------------------------------*
050900* C291/C292/C293 - V8a: groesste zusammenhaengende Luecke in
051000* Werktagen (Mo-Fr), ueber die gesamte Kalenderspanne der
051100* Tagesachse. Wochentag ueber JDN MOD 7 (siehe W400-JULIAN) -
051200* 0..4 = Montag..Freitag.  C4-ROWP laeuft synchron zur
051300* aufsteigenden JDN-TABELLE mit.
051400*--------------------------------------------------------------*
051500 C291-GAPSCAN-MACRO SECTION.
051600 C291-00.
051700     MOVE 1    TO C4-ROWP
051800     MOVE ZERO TO C4-STREAK C4-MAXSTREAK
051900     PERFORM C294-ONE-GAPDAY-MACRO
052000         VARYING W-CURJDN FROM ROW-JDN(1) BY 1
052100             UNTIL W-CURJDN > ROW-JDN(STD-ZEILEN-ANZ)
052200     MOVE C4-MAXSTREAK TO VAL-MET-GAP(C4-I1)
052300     .
052400 C291-99.
052500     EXIT.
052600
052700 C294-ONE-GAPDAY-MACRO SECTION.
052800 C294-00.
052900     COMPUTE W-WD = W-CURJDN - ((W-CURJDN / 7) * 7)
053000     IF  W-WD <= 4
053100         PERFORM C297-ADVANCE-ROWP
053200             UNTIL C4-ROWP > STD-ZEILEN-ANZ
053300                OR ROW-JDN(C4-ROWP) >= W-CURJDN
053400         IF  C4-ROWP <= STD-ZEILEN-ANZ
053500         AND ROW-JDN(C4-ROWP) = W-CURJDN
053600         AND STD-R-MAC-FLG(C4-ROWP, C4-I2) = "Y"
053700             MOVE ZERO TO C4-STREAK
053800         ELSE
053900             ADD 1 TO C4-STREAK
054000             IF  C4-STREAK > C4-MAXSTREAK
054100                 MOVE C4-STREAK TO C4-MAXSTREAK
054200             END-IF
054300         END-IF
054400     END-IF
054500     .
054600 C294-99.
054700     EXIT.
054800
054900 C292-GAPSCAN-ADJCLOSE SECTION.
055000 C292-00.
055100     MOVE 1    TO C4-ROWP
055200     MOVE ZERO TO C4-STREAK C4-MAXSTREAK
055300     PERFORM C295-ONE-GAPDAY-ADJC
055400         VARYING W-CURJDN FROM ROW-JDN(1) BY 1
055500             UNTIL W-CURJDN > ROW-JDN(STD-ZEILEN-ANZ)
055600     MOVE C4-MAXSTREAK TO VAL-MET-GAP(C4-I1)
055700     .
055800 C292-99.
055900     EXIT.
056000
056100 C295-ONE-GAPDAY-ADJC SECTION.
056200 C295-00.
056300     COMPUTE W-WD = W-CURJDN - ((W-CURJDN / 7) * 7)
056400     IF  W-WD <= 4
056500         PERFORM C297-ADVANCE-ROWP
056600             UNTIL C4-ROWP > STD-ZEILEN-ANZ
056700                OR ROW-JDN(C4-ROWP) >= W-CURJDN
056800         IF  C4-ROWP <= STD-ZEILEN-ANZ
056900         AND ROW-JDN(C4-ROWP) = W-CURJDN
057000         AND STD-R-ADJC-FLG(C4-ROWP, C4-I2) = "Y"
057100             MOVE ZERO TO C4-STREAK
057200         ELSE
057300             ADD 1 TO C4-STREAK
057400             IF  C4-STREAK > C4-MAXSTREAK
057500                 MOVE C4-STREAK TO C4-MAXSTREAK
057600             END-IF
057700         END-IF
057800     END-IF
057900     .
058000 C295-99.
058100     EXIT.
058200
058300 C293-GAPSCAN-VOLUME SECTION.
058400 C293-00.
058500     MOVE 1    TO C4-ROWP
058600     MOVE ZERO TO C4-STREAK C4-MAXSTREAK
058700     PERFORM C296-ONE-GAPDAY-VOL
058800         VARYING W-CURJDN FROM ROW-JDN(1) BY 1
058900             UNTIL W-CURJDN > ROW-JDN(STD-ZEILEN-ANZ)
059000     MOVE C4-MAXSTREAK TO VAL-MET-GAP(C4-I1)
059100     .
059200 C293-99.
059300     EXIT.
059400
059500 C296-ONE-GAPDAY-VOL SECTION.
059600 C296-00.
059700     COMPUTE W-WD = W-CURJDN - ((W-CURJDN / 7) * 7)
059800     IF  W-WD <= 4
059900         PERFORM C297-ADVANCE-ROWP
060000             UNTIL C4-ROWP > STD-ZEILEN-ANZ
060100                OR ROW-JDN(C4-ROWP) >= W-CURJDN
060200         IF  C4-ROWP <= STD-ZEILEN-ANZ
060300         AND ROW-JDN(C4-ROWP) = W-CURJDN
060400         AND STD-R-VOL-FLG(C4-ROWP, C4-I2) = "Y"
060500             MOVE ZERO TO C4-STREAK
060600         ELSE
060700             ADD 1 TO C4-STREAK
060800             IF  C4-STREAK > C4-MAXSTREAK
060900                 MOVE C4-STREAK TO C4-MAXSTREAK
061000             END-IF
061100         END-IF
061200     END-IF
061300     .
061400 C296-99.
061500     EXIT.
061600
061700 C297-ADVANCE-ROWP SECTION.
061800 C297-00.
061900     ADD 1 TO C4-ROWP
062000     .
062100 C297-99.
062200     EXIT.
062300
062400******************************************************************
062500* C300-IMPOSSIBLE - V9: negative Werte in Makro-, Schlusskurs-
062600*                   oder Volumenspalten.
062700******************************************************************
062800 C300-IMPOSSIBLE SECTION.
062900 C300-00.
063000     MOVE ZERO TO C4-FAMBASE
063100     PERFORM C310-IMP-MACRO
063200         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
063300     MOVE 5    TO C4-FAMBASE
063400     PERFORM C320-IMP-ADJCLOSE
063500         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
063600     MOVE 10   TO C4-FAMBASE
063700     PERFORM C330-IMP-VOLUME
063800         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
063900     .
064000 C300-99.
064100     EXIT.
064200
064300 C310-IMP-MACRO SECTION.
064400 C310-00.
064500     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
064600     MOVE ZERO TO C4-IMPCNT
064700     PERFORM C311-IMP-MACRO-ROW
064800         VARYING C4-ROW FROM 1 BY 1
064900             UNTIL C4-ROW > STD-ZEILEN-ANZ
065000     PERFORM C390-IMP-FINISH
065100     .
065200 C310-99.
065300     EXIT.
065400
065500 C311-IMP-MACRO-ROW SECTION.
065600 C311-00.
065700     IF  STD-R-MAC-FLG(C4-ROW, C4-I2) = "Y"
065800     AND STD-R-MAC-VAL(C4-ROW, C4-I2) < ZERO
065900         ADD 1 TO C4-IMPCNT
066000     END-IF
066100     .
066200 C311-99.
066300     EXIT.
066400
066500 C320-IMP-ADJCLOSE SECTION.
066600 C320-00.
066700     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
066800     MOVE ZERO TO C4-IMPCNT
066900     PERFORM C321-IMP-ADJC-ROW
067000         VARYING C4-ROW FROM 1 BY 1
067100             UNTIL C4-ROW > STD-ZEILEN-ANZ
067200     PERFORM C390-IMP-FINISH
067300     .
067400 C320-99.
067500     EXIT.
067600
067700 C321-IMP-ADJC-ROW SECTION.
067800 C321-00.
067900     IF  STD-R-ADJC-FLG(C4-ROW, C4-I2) = "Y"
068000     AND STD-R-ADJC-VAL(C4-ROW, C4-I2) < ZERO
068100         ADD 1 TO C4-IMPCNT
068200     END-IF
068300     .
068400 C321-99.
068500     EXIT.
068600
068700 C330-IMP-VOLUME SECTION.
068800 C330-00.
068900     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
069000     MOVE ZERO TO C4-IMPCNT
069100     PERFORM C331-IMP-VOL-ROW
069200         VARYING C4-ROW FROM 1 BY 1
069300             UNTIL C4-ROW > STD-ZEILEN-ANZ
069400     PERFORM C390-IMP-FINISH
069500     .
069600 C330-99.
069700     EXIT.
069800
069900 C331-IMP-VOL-ROW SECTION.
070000 C331-00.
070100     IF  STD-R-VOL-FLG(C4-ROW, C4-I2) = "Y"
070200     AND STD-R-VOL-VAL(C4-ROW, C4-I2) < ZERO
070300         ADD 1 TO C4-IMPCNT
070400     END-IF
070500     .
070600 C331-99.
070700     EXIT.
070800
070900 C390-IMP-FINISH SECTION.
071000 C390-00.
071100     MOVE C4-IMPCNT TO VAL-MET-IMPOSSIBLE-COUNT(C4-I1)
071200     IF  C4-IMPCNT > ZERO
071300         MOVE SPACES TO W-MSGTXT
071400         MOVE C4-IMPCNT TO W-DISP-CNT
071500         STRING "Impossible values detected in " DELIMITED BY SIZE
071600                K-COL-NAME(C4-I1)                DELIMITED BY SPAC
071700                ": "                             DELIMITED BY SIZE
071800                W-DISP-CNT                       DELIMITED BY SIZE
071900                " rows."                         DELIMITED BY SIZE
072000                INTO W-MSGTXT
072100         PERFORM Z110-ADD-WARNING
072200     END-IF
072300     .
072400 C390-99.
072500     EXIT.
072600
072700******************************************************************
072800* C400-OUTLIER-MARKET - V10: Z-Wert der Tagesrendite je
072900*                       Schlusskursspalte (Mittel/Streuung n-1).
073000******************************************************************
073100 C400-OUTLIER-MARKET SECTION.
073200 C400-00.
073300     MOVE 5 TO C4-FAMBASE
073400     PERFORM C420-ONE-MARKET-COL
073500         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
073600     .
073700 C400-99.
073800     EXIT.
073900
074000 C420-ONE-MARKET-COL SECTION.
074100 C420-00.
074200     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
074300     MOVE ZERO TO W-SUM W-SUMQ C4-N
074400     PERFORM C421-MARKET-PASS1
074500         VARYING C4-ROW FROM 2 BY 1
074600             UNTIL C4-ROW > STD-ZEILEN-ANZ
074700     MOVE ZERO TO C4-OUTCNT
074800     IF  C4-N > 1
074900         COMPUTE W-MEAN = W-SUM / C4-N
075000         COMPUTE W-VARIANZ =
075100                 (W-SUMQ - (C4-N * W-MEAN * W-MEAN)) / (C4-N - 1)
075200         IF  W-VARIANZ > ZERO
075300             MOVE W-VARIANZ TO W-SQRT-X
075400             PERFORM W300-SQRT
075500             MOVE W-SQRT-R TO W-STDABW
075600             IF  W-STDABW > ZERO
075700                 PERFORM C422-MARKET-PASS2
075800                     VARYING C4-ROW FROM 2 BY 1
075900                         UNTIL C4-ROW > STD-ZEILEN-ANZ
076000             END-IF
076100         END-IF
076200     END-IF
076300     MOVE C4-OUTCNT TO VAL-MET-OUTLIER-COUNT(C4-I1)
076400     IF  C4-OUTCNT > ZERO
076500         MOVE SPACES TO W-MSGTXT
076600         MOVE C4-OUTCNT TO W-DISP-CNT
076700         STRING "Outlier flag on market series " DELIMITED BY SIZE
076800                K-COL-NAME(C4-I1)                DELIMITED BY SPAC
076900                ": "                             DELIMITED BY SIZE
077000                W-DISP-CNT                       DELIMITED BY SIZE
077100                " rows with |z| > 8."            DELIMITED BY SIZE
077200                INTO W-MSGTXT
077300         PERFORM Z110-ADD-WARNING
077400     END-IF
077500     .
077600 C420-99.
077700     EXIT.
077800
077900*--------------------------------------------------------------*
078000* Periodenrendite r(t) = v(t)/v(t-1) - 1, nur wenn beide Zeilen
078100* vorhanden sind; Summe/Quadratsumme fuer Mittel/Streuung.
078200*--------------------------------------------------------------*
078300 C421-MARKET-PASS1 SECTION.
078400 C421-00.
078500     IF  STD-R-ADJC-FLG(C4-ROW, C4-I2)     = "Y"
078600     AND STD-R-ADJC-FLG(C4-ROW - 1, C4-I2) = "Y"
078700     AND STD-R-ADJC-VAL(C4-ROW - 1, C4-I2) NOT = ZERO
078800         MOVE STD-R-ADJC-VAL(C4-ROW, C4-I2)     TO W-CURVAL
078900         MOVE STD-R-ADJC-VAL(C4-ROW - 1, C4-I2) TO W-PREVVAL
079000         COMPUTE W-CHANGE = (W-CURVAL / W-PREVVAL) - 1
079100         ADD W-CHANGE               TO W-SUM
079200         COMPUTE W-SUMQ = W-SUMQ + (W-CHANGE * W-CHANGE)
079300         ADD 1                      TO C4-N
079400     END-IF
079500     .
079600 C421-99.
079700     EXIT.
079800
079900 C422-MARKET-PASS2 SECTION.
080000 C422-00.
080100     IF  STD-R-ADJC-FLG(C4-ROW, C4-I2)     = "Y"
080200     AND STD-R-ADJC-FLG(C4-ROW - 1, C4-I2) = "Y"
080300     AND STD-R-ADJC-VAL(C4-ROW - 1, C4-I2) NOT = ZERO
080400         MOVE STD-R-ADJC-VAL(C4-ROW, C4-I2)     TO W-CURVAL
080500         MOVE STD-R-ADJC-VAL(C4-ROW - 1, C4-I2) TO W-PREVVAL
080600         COMPUTE W-CHANGE = (W-CURVAL / W-PREVVAL) - 1
080700         COMPUTE W-ZSCORE = (W-CHANGE - W-MEAN) / W-STDABW
080800         IF  W-ZSCORE < ZERO
080900             COMPUTE W-ZSCORE = ZERO - W-ZSCORE
081000         END-IF
081100         IF  W-ZSCORE > 8
081200             ADD 1 TO C4-OUTCNT
081300         END-IF
081400     END-IF
081500     .
081600 C422-99.
081700     EXIT.
081800
081900******************************************************************
082000* C410-OUTLIER-MACRO - V11: wie V10, Aenderung ist die absolute
082100*                     Differenz d(t) = v(t) - v(t-1).
082200******************************************************************
082300 C410-OUTLIER-MACRO SECTION.
082400 C410-00.
082500     MOVE ZERO TO C4-FAMBASE
082600     PERFORM C430-ONE-MACRO-COL
082700         VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 5
082800     .
082900 C410-99.
083000     EXIT.
083100
083200 C430-ONE-MACRO-COL SECTION.
083300 C430-00.
083400     COMPUTE C4-I1 = C4-FAMBASE + C4-I2
083500     MOVE ZERO TO W-SUM W-SUMQ C4-N
083600     PERFORM C431-MACRO-PASS1
083700         VARYING C4-ROW FROM 2 BY 1
083800             UNTIL C4-ROW > STD-ZEILEN-ANZ
083900     MOVE ZERO TO C4-OUTCNT
084000     IF  C4-N > 1
084100         COMPUTE W-MEAN = W-SUM / C4-N
084200         COMPUTE W-VARIANZ =
084300                 (W-SUMQ - (C4-N * W-MEAN * W-MEAN)) / (C4-N - 1)
084400         IF  W-VARIANZ > ZERO
084500             MOVE W-VARIANZ TO W-SQRT-X
084600             PERFORM W300-SQRT
084700             MOVE W-SQRT-R TO W-STDABW
084800             IF  W-STDABW > ZERO
084900                 PERFORM C432-MACRO-PASS2
085000                     VARYING C4-ROW FROM 2 BY 1
085100                         UNTIL C4-ROW > STD-ZEILEN-ANZ
085200             END-IF
085300         END-IF
085400     END-IF
085500     MOVE C4-OUTCNT TO VAL-MET-OUTLIER-COUNT(C4-I1)
085600     IF  C4-OUTCNT > ZERO
085700         MOVE SPACES TO W-MSGTXT
085800         MOVE C4-OUTCNT TO W-DISP-CNT
085900         STRING "Outlier flag on FRED series "   DELIMITED BY SIZE
086000                K-COL-NAME(C4-I1)                DELIMITED BY SPAC
086100                ": "                             DELIMITED BY SIZE
086200                W-DISP-CNT                       DELIMITED BY SIZE
086300                " rows with |z| > 8."            DELIMITED BY SIZE
086400                INTO W-MSGTXT
086500         PERFORM Z110-ADD-WARNING
086600     END-IF
086700     .
086800 C430-99.
086900     EXIT.
087000
087100 C431-MACRO-PASS1 SECTION.
087200 C431-00.
087300     IF  STD-R-MAC-FLG(C4-ROW, C4-I2)     = "Y"
087400     AND STD-R-MAC-FLG(C4-ROW - 1, C4-I2) = "Y"
087500         MOVE STD-R-MAC-VAL(C4-ROW, C4-I2)     TO W-CURVAL
087600         MOVE STD-R-MAC-VAL(C4-ROW - 1, C4-I2) TO W-PREVVAL
087700         COMPUTE W-CHANGE = W-CURVAL - W-PREVVAL
087800         ADD W-CHANGE               TO W-SUM
087900         COMPUTE W-SUMQ = W-SUMQ + (W-CHANGE * W-CHANGE)
088000         ADD 1                      TO C4-N
088100     END-IF
088200     .
088300 C431-99.
088400     EXIT.
088500
088600 C432-MACRO-PASS2 SECTION.
088700 C432-00.
088800     IF  STD-R-MAC-FLG(C4-ROW, C4-I2)     = "Y"
088900     AND STD-R-MAC-FLG(C4-ROW - 1, C4-I2) = "Y"
089000         MOVE STD-R-MAC-VAL(C4-ROW, C4-I2)     TO W-CURVAL
089100         MOVE STD-R-MAC-VAL(C4-ROW - 1, C4-I2) TO W-PREVVAL
089200         COMPUTE W-CHANGE = W-CURVAL - W-PREVVAL
089300         COMPUTE W-ZSCORE = (W-CHANGE - W-MEAN) / W-STDABW
089400         IF  W-ZSCORE < ZERO
089500             COMPUTE W-ZSCORE = ZERO - W-ZSCORE
089600         END-IF
089700         IF  W-ZSCORE > 8
089800             ADD 1 TO C4-OUTCNT
089900         END-IF
090000     END-IF
090100     .
090200 C432-99.
090300     EXIT.
090400
090500******************************************************************
090600* C500-STALENESS - V12: Alter = heute - letztes Datum, Schwelle
090700*                  45 Tage (Makro) / 7 Tage (alle anderen).
090800******************************************************************
090900 C500-STALENESS SECTION.
091000 C500-00.
091100     PERFORM C510-ONE-STALE-CHECK
091200         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-COL-COUNT
091300     .
091400 C500-99.
091500     EXIT.
091600
091700 C510-ONE-STALE-CHECK SECTION.
091800 C510-00.
091900     IF  VAL-MET-NO-LATEST(C4-I1)
092000         SET VAL-MET-NOT-STALE(C4-I1) TO TRUE
092100         MOVE ZERO TO VAL-MET-STALE-AGE(C4-I1)
092200         MOVE ZERO TO VAL-MET-STALE-THR(C4-I1)
092300     ELSE
092400         MOVE VAL-MET-LATEST-DATE(C4-I1) TO W-DATE-VIEW
092500         MOVE W-DATE-Y TO JD-Y
092600         MOVE W-DATE-M TO JD-M
092700         MOVE W-DATE-D TO JD-D
092800         PERFORM W400-JULIAN
092900         MOVE JD-RESULT TO W-LATEST-JDN
093000         COMPUTE C4-AGE = W-TODAY-JDN - W-LATEST-JDN
093100         MOVE C4-AGE TO VAL-MET-STALE-AGE(C4-I1)
093200         IF  K-COL-IS-MACRO(C4-I1)
093300             MOVE 45 TO C4-THR
093400         ELSE
093500             MOVE  7 TO C4-THR
093600         END-IF
093700         MOVE C4-THR TO VAL-MET-STALE-THR(C4-I1)
093800         IF  C4-AGE > C4-THR
093900             SET VAL-MET-IS-STALE(C4-I1) TO TRUE
094000             MOVE SPACES TO W-MSGTXT
094100             MOVE C4-AGE TO W-DISP-AGE
094200             MOVE C4-THR TO W-DISP-THR
094300             STRING "Stale series "               DELIMITED BY SIZ
094400                    K-COL-NAME(C4-I1)              DELIMITED BY SP
094500                    ": latest "                    DELIMITED BY SI
094600                    VAL-MET-LATEST-DATE(C4-I1)     DELIMITED BY SI
094700                    " ("                           DELIMITED BY SI
094800                    W-DISP-AGE                     DELIMITED BY SI
094900                    " days old, threshold "        DELIMITED BY SI
095000                    W-DISP-THR                     DELIMITED BY SI
095100                    ")."                           DELIMITED BY SI
095200                    INTO W-MSGTXT
095300             PERFORM Z110-ADD-WARNING
095400         ELSE
095500             SET VAL-MET-NOT-STALE(C4-I1) TO TRUE
095600         END-IF
095700     END-IF
095800     .
095900 C510-99.
096000     EXIT.
096100
096200******************************************************************
096300* W300-SQRT - Quadratwurzel nach Newton-Raphson (20 Iterationen
096400*             sind fuer die hier vorkommenden Wertebereiche weit
096500*             mehr als ausreichend). Eingabe W-SQRT-X, Ausgabe
096600*             W-SQRT-R.  Kein FUNCTION SQRT in diesem Haus.
096700******************************************************************
096800 W300-SQRT SECTION.
096900 W300-00.
097000     MOVE ZERO TO W-SQRT-R
097100     IF  W-SQRT-X > ZERO
097200         MOVE W-SQRT-X TO W-SQRT-G
097300         PERFORM W310-SQRT-ITER 20 TIMES
097400         MOVE W-SQRT-G TO W-SQRT-R
097500     END-IF
097600     .
097700 W300-99.
097800     EXIT.
097900
098000 W310-SQRT-ITER SECTION.
098100 W310-00.
098200     COMPUTE W-SQRT-G ROUNDED =
098300             (W-SQRT-G + (W-SQRT-X / W-SQRT-G)) / 2
098400     .
098500 W310-99.
098600     EXIT.
098700
098800******************************************************************
098900* W400-JULIAN - Julianischer Tag aus JD-Y/JD-M/JD-D (Fliegel/
099000*               Van Flandern, reine Ganzzahl-Arithmetik). Wird
099100*               fuer V8a (Wochentag = JDN MOD 7) und V12
099200*               (Alterspruefung in Tagen) verwendet.
099300******************************************************************
099400 W400-JULIAN SECTION.
099500 W400-00.
099600     COMPUTE JD-A = (JD-M - 14) / 12
099700     COMPUTE JD-T1 = (1461 * (JD-Y + 4800 + JD-A)) / 4
099800     COMPUTE JD-T2 = (367 * (JD-M - 2 - (12 * JD-A))) / 12
099900     COMPUTE JD-T3 =
100000             (3 * ((JD-Y + 4900 + JD-A) / 100)) / 4
100100     COMPUTE JD-RESULT = JD-T1 + JD-T2 - JD-T3 + JD-D - 32075
100200     .
100300 W400-99.
100400     EXIT.
100500
100600******************************************************************
100700* Z1xx - Fehler-/Warnungstabelle fuellen, Obergrenze beachten
100800******************************************************************
100900 Z100-ADD-ERROR SECTION.
101000 Z100-00.
101100     IF  VAL-ERROR-COUNT < 50
101200         ADD 1 TO VAL-ERROR-COUNT
101300         MOVE W-MSGTXT TO VAL-ERROR-MSG(VAL-ERROR-COUNT)
101400     END-IF
101500     .
101600 Z100-99.
101700     EXIT.
101800
101900 Z110-ADD-WARNING SECTION.
102000 Z110-00.
102100     IF  VAL-WARNING-COUNT < 200
102200         ADD 1 TO VAL-WARNING-COUNT
102300         MOVE W-MSGTXT TO VAL-WARNING-MSG(VAL-WARNING-COUNT)
102400     END-IF
102500     .
102600 Z110-99.
102700     EXIT.
