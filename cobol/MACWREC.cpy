000100*--------------------------------------------------------------*
000200* MACWREC  -- Satzbild Makro-Beobachtung (FRED-Quelle)
000300*             Ein Satz pro Reihe (SERIES-ID) und Beobachtungsdatum
000400*--------------------------------------------------------------*
000500*Vers.|Datum     |von |Kommentar
000600*-----|----------|----|-------------------------------------------
000700*A.00 |1990-02-12| kl | Neuerstellung fuer Marktdaten-Batch
000800*A.01 |1999-01-08| mh | Jahrtausendwechsel - Datumsfelder geprueft
000900*--------------------------------------------------------------*
001000 01  MAC-OBS-REC.
001100     03  MAC-SERIES-ID        PIC X(10).
001200*          Reihenkennung: DGS10, DGS2, CPIAUCSL, UNRATE, BAA10YM
001300     03  MAC-OBS-DATE          PIC X(10).
001400*          Beobachtungsdatum JJJJ-MM-TT
001500     03  MAC-OBS-VALUE         PIC S9(07)V9(04).
001600*          Beobachteter Wert (Satz, Indexstand); bei MISSING = 0
001700     03  MAC-MISSING-FLG       PIC X(01).
001800         88  MAC-VAL-MISSING        VALUE "Y".
001900         88  MAC-VAL-PRESENT        VALUE "N".
002000     03  FILLER                PIC X(05).
