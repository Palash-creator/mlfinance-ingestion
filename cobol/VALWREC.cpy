000100*--------------------------------------------------------------*
000200* VALWREC  -- Arbeitsbereich Validierungsbericht
000300*             Wird per LINKAGE zwischen MDIDRV0O und MDIVAL0M
000400*             ausgetauscht (Uebergabe Datensatz-Tabellen im
000500*             Aufrufer, Rueckgabe Fehler/Warnungen/Metriken hier).
000600*--------------------------------------------------------------*
000700*Vers.|Datum     |von |Kommentar
000800*-----|----------|----|-------------------------------------------
000900*A.00 |1990-03-12| kl | Neuerstellung
001000*A.01 |1999-01-15| mh | Jahrtausendwechsel - Datumsfelder geprueft
001100*A.02 |2004-11-02| dr | Schwellwert STALE-THR je Spalte ergaenzt
001200*--------------------------------------------------------------*
001300 01  VAL-REPORT-REC.
001400     03  VAL-ROW-COUNT             PIC 9(07).
001500     03  VAL-COLUMN-COUNT          PIC 9(03).
001600     03  VAL-ERROR-COUNT           PIC 9(03).
001700     03  VAL-ERROR-TBL             OCCURS 50 TIMES.
001800         05  VAL-ERROR-MSG             PIC X(100).
001900     03  VAL-WARNING-COUNT         PIC 9(03).
002000     03  VAL-WARNING-TBL           OCCURS 200 TIMES.
002100         05  VAL-WARNING-MSG           PIC X(100).
002200     03  VAL-METRIC-TBL            OCCURS 15 TIMES.
002300*              Indexparallel zu K-COL-META (STDWREC).
002400         05  VAL-MET-MISSING-PCT       PIC 9(03)V9(04).
002500         05  VAL-MET-GAP               PIC 9(05).
002600         05  VAL-MET-LATEST-DATE       PIC X(10).
002700         05  VAL-MET-LATEST-DATE-N     PIC X(01).
002800             88  VAL-MET-HAS-LATEST        VALUE "Y".
002900             88  VAL-MET-NO-LATEST         VALUE "N".
003000         05  VAL-MET-OUTLIER-COUNT     PIC 9(05).
003100         05  VAL-MET-IMPOSSIBLE-COUNT  PIC 9(05).
003200         05  VAL-MET-STALE-FLG         PIC X(01).
003300             88  VAL-MET-IS-STALE          VALUE "Y".
003400             88  VAL-MET-NOT-STALE         VALUE "N".
003500         05  VAL-MET-STALE-AGE         PIC 9(05).
003600         05  VAL-MET-STALE-THR         PIC 9(03).
003700         05  VAL-MET-ABSENT-FLG        PIC X(01).
003800             88  VAL-MET-COL-ABSENT        VALUE "Y".
003900             88  VAL-MET-COL-PRESENT       VALUE "N".
004000     03  FILLER                    PIC X(10).
