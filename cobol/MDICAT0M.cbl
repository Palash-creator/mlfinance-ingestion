000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID. MDICAT0M.
001300 AUTHOR. R. BRANDNER.
001400 INSTALLATION. FACHBEREICH MARKTDATEN-STATISTIK.
001500 DATE-WRITTEN. 1990-03-19.
001600 DATE-COMPILED.
001700 SECURITY. NUR FUER INTERNEN GEBRAUCH.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2009-07-21
002100* Letzte Version   :: A.04.00
002200* Kurzbeschreibung :: Katalog-Anhaenger - Laufeintrag an
002300*                      kumulatives Katalogfile anhaengen
002400* Auftrag          :: MDINEW-4 MDINEW-11
002500*----------------------------------------------------------------*
002600* Vers.   | Datum     | von | Kommentar                         *
002700*---------|-----------|-----|-----------------------------------*
002800*A.00.00|1990-03-19| rb | Neuerstellung - Anhaengen per OPEN EXTEN
002900*A.01.00|1994-08-30| rb | Erstanlage des Katalogfiles, falls noch
003000*        |           |    | nicht vorhanden (OPEN OUTPUT Ausweich)
003100*A.02.00|1998-12-03| mh | Jahr-2000 - 4-stellige Jahresfelder im
003200*        |           |    | Laufeintrag gegengeprueft
003300*A.02.01|1999-01-18| mh | Jahrtausendwechsel - keine Aenderung
003400*        |           |    | am Katalogsatz selbst noetig
003500*A.03.00|2003-07-02| dr | Dateiname des Katalogfiles fest auf
003600*        |           |    | data/catalog/runs gesetzt (Auftrag)
003700*A.04.00|2009-07-21| jw | Dynamische Pfadvergabe OSS bestaetigt
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Wird von MDIDRV0O nach dem Schreibmodul gerufen
004300* (F100-CALL-CATALOG). Der Laufeintrag (CAT-ENTRY-REC) ist beim
004400* Eintreffen hier bereits vollstaendig aufgebaut - Kopfdaten durch
004500* den Treiber, Spaltenstatistik durch den Treiber (F110-BUILD-
004600* COLSTATS) und Dateiliste/Zeilenzahlen durch MDISTO0M. Dieses
004700* Modul haengt den Satz unveraendert an das kumulative Katalogfile
004800* an (C1); bestehende Eintraege bleiben erhalten, da nur angehaeng
004900* und nie ueberschrieben wird. Existiert das Katalogfile noch
005000* nicht (erster Lauf ueberhaupt), wird es hier neu angelegt.
005100*
005200* Rueckgabe LINK-CAT-RC: 0000 = OK, 9999 = Programm-Abbruch.
005300*
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS ALPHNUM IS "0123456789"
006100                      "abcdefghijklmnopqrstuvwxyz"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT CATF           ASSIGN TO #DYNAMIC
006700                            FILE STATUS IS FS-CATF.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*-----------------------------------------------------------------
007200* Katalogfile - ein Satz je Lauf, kumulativ, nur Anhaengen
007300*-----------------------------------------------------------------
007400 FD  CATF.
007500 01          CATF-REC             PIC X(3091).
007600
007700*-----------------------------------------------------------------
007800* Kopf-Sicht des gerade geschriebenen Satzes - fuer die
007900* Eingangsmeldung nach dem Anhaengen (B200-APPEND-ENTRY)
008000*-----------------------------------------------------------------
008100 01          CATF-HEADER-VIEW REDEFINES CATF-REC.
008200     05      CATFH-RUN-ID         PIC X(36).
008300     05      CATFH-RUN-TIMESTAMP  PIC X(20).
008400     05      FILLER               PIC X(3035).
008410
008420*-----------------------------------------------------------------
008430* Dateianzahl-Sicht - fuer die Eingangsmeldung, wie viele
008440* Datensaetze/Dateien MDISTO0M fuer diesen Lauf vermerkt hat
008450*-----------------------------------------------------------------
008460 01          CATF-DSCOUNT-VIEW REDEFINES CATF-REC.
008470     05      FILLER               PIC X(76).
008480     05      CATFD-DATASET-COUNT  PIC 9(02).
008490     05      FILLER               PIC X(3013).
008500
008600 WORKING-STORAGE SECTION.
008700*-----------------------------------------------------------------
008800* Comp-Felder
008900*-----------------------------------------------------------------
009000 01          COMP-FELDER.
009100     05      C4-SCHREIBVERSUCH    PIC S9(04) COMP.
009200     05      FILLER               PIC X(01).
009300
009400*-----------------------------------------------------------------
009500* Schalter
009600*-----------------------------------------------------------------
009700 01          SCHALTER.
009800     05      FS-CATF              PIC X(02).
009900         88  FILE-OK                  VALUE "00".
010000         88  FILE-NOTFOUND             VALUE "35" "05".
010100     05      V1-SW                PIC X(01).
010200         88  V1-NEUANLAGE             VALUE "Y".
010300         88  V1-VORHANDEN             VALUE "N".
010400     05      FILLER               PIC X(01).
010500
010600*-----------------------------------------------------------------
010700* Arbeitsfelder fuer Assign
010800*-----------------------------------------------------------------
010900 01          WORK-FELDER.
011000     05      ASS-FNAME            PIC X(80).
011100     05      ASS-FSTATUS          PIC S9(04) COMP.
011200     05      W-CAT-PATH           PIC X(80) VALUE "data/catalog/ru
011300     05      FILLER               PIC X(01).
011400
011500 01          W-CAT-PATH-PARTS REDEFINES W-CAT-PATH.
011600     05      W-CAT-PATH-HEAD      PIC X(40).
011700     05      W-CAT-PATH-TAIL      PIC X(40).
011800
011900 LINKAGE SECTION.
012000 COPY CATWREC OF "=MDICOPY".
012100 01          LINK-CAT-RC          PIC S9(04) COMP.
012200
012300 PROCEDURE DIVISION USING CAT-ENTRY-REC
012400                           LINK-CAT-RC.
012500
012600******************************************************************
012700* Einstiegspunkt
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     PERFORM B000-00 THRU B000-99
013200     PERFORM B100-00 THRU B100-99
013300     IF  LINK-CAT-RC NOT = 9999
013400         PERFORM B200-00 THRU B200-99
013500         PERFORM B300-00 THRU B300-99
013600     END-IF
013700     EXIT PROGRAM
013800     .
013900 A100-99.
014000     EXIT.
014100
014200 B000-VORLAUF SECTION.
014300 B000-00.
014400     MOVE ZERO TO LINK-CAT-RC
014500     MOVE ZERO TO C4-SCHREIBVERSUCH
014600     SET  V1-VORHANDEN TO TRUE
014700     .
014800 B000-99.
014900     EXIT.
015000
015100******************************************************************
015200* Katalogfile oeffnen - Anhaengen an bestehenden Bestand (C1).
015300* Ist das File noch nicht angelegt (erster Lauf), wird es hier
015400* als leeres Katalogfile neu eroeffnet.
015500******************************************************************
015600 B100-OPEN-CATALOG SECTION.
015700 B100-00.
015800     MOVE W-CAT-PATH   TO ASS-FNAME
015900     MOVE ZERO         TO ASS-FSTATUS
016000     ENTER "COBOLASSIGN" USING  CATF
016100                                ASS-FNAME
016200                         GIVING ASS-FSTATUS
016300     IF  ASS-FSTATUS NOT = ZERO
016400         DISPLAY "Fehler bei COBOLASSIGN: "
016500                 ASS-FNAME " " ASS-FSTATUS
016600         MOVE 9999 TO LINK-CAT-RC
016700     ELSE
016800         ADD  1 TO C4-SCHREIBVERSUCH
016900         OPEN EXTEND CATF
017000         IF  NOT FILE-OK
017100             SET  V1-NEUANLAGE TO TRUE
017200             ADD  1 TO C4-SCHREIBVERSUCH
017300             OPEN OUTPUT CATF
017400         END-IF
017500     END-IF
017600     .
017700 B100-99.
017800     EXIT.
017900
018000******************************************************************
018100* Laufeintrag anhaengen (C1) - Satz ist beim Eintreffen hier schon
018200* vollstaendig aufgebaut, wird unveraendert geschrieben
018300******************************************************************
018400 B200-APPEND-ENTRY SECTION.
018500 B200-00.
018600     WRITE CATF-REC FROM CAT-ENTRY-REC
018700     DISPLAY "MDICAT0M: Laufeintrag angehaengt fuer "
018800             CATFH-RUN-ID
018810             " Dateien: " CATFD-DATASET-COUNT
018900     .
019000 B200-99.
019100     EXIT.
019200
019300 B300-CLOSE-CATALOG SECTION.
019400 B300-00.
019500     CLOSE CATF
019600     .
019700 B300-99.
019800     EXIT.
