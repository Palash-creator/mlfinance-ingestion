000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400* Modul-Bibliothek MDI (Market/Macro Data Ingest)
000500?SEARCH  =MDIDTE0
000600?SEARCH  =MDIVAL0
000700?SEARCH  =MDISTO0
000800?SEARCH  =MDICAT0
000900
001000?NOLMAP, SYMBOLS, INSPECT
001100?SAVE ALL
001200?SAVEABEND
001300?LINES 66
001400?CHECK 3
001500
001600 IDENTIFICATION DIVISION.
001700
001800 PROGRAM-ID. MDIDRV0O.
001900 AUTHOR. K. LEHNER.
002000 INSTALLATION. FACHBEREICH MARKTDATEN-STATISTIK.
002100 DATE-WRITTEN. 1987-05-04.
002200 DATE-COMPILED.
002300 SECURITY. NUR FUER INTERNEN GEBRAUCH.
002400
002500*****************************************************************
002600* Letzte Aenderung :: 2006-09-14
002700* Letzte Version   :: A.09.00
002800* Kurzbeschreibung :: Ingest-Treiber Markt-/Makrodaten (MDI)
002900* Auftrag          :: MDINEW-1 MDINEW-7 MDINEW-12
003000*----------------------------------------------------------------*
003100* Vers.   | Datum     | von | Kommentar                         *
003200*---------|-----------|-----|-----------------------------------*
003300*A.00.00|1987-05-04| kl | Neuerstellung - Ablauf Ingest-Batch
003400*A.01.00|1988-09-19| kl | Pruefung Zeitraum START/ENDE ergaenzt
003500*A.02.00|1989-11-02| kl | Abbruch bei leerer Quelle FRED/Yahoo
003600*A.03.00|1991-04-08| rb | Zusammenfuehrung Tagesachse umgestellt
003700*A.04.00|1992-02-20| rb | Summary-Report Top10-Spalten ergaenzt
003800*A.05.00|1995-07-11| rb | Staleness-Kennzahl in Summary-Report
003900*A.06.00|1998-12-03| mh | Jahr-2000 - Datumsfelder 4-stellig
004000*A.06.01|1999-01-18| mh | Jahrtausendwechsel - Kalenderpruefung
004100*A.07.00|2001-06-05| dr | Laufkatalog ausgelagert nach MDICAT0M
004200*A.08.00|2003-03-27| dr | Volumenspalten optional aufgenommen
004300*A.09.00|2006-09-14| jw | RUN-ID / Lauf-Log getrennt v. Katalog
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800* Steuerprogramm des taeglichen Ingest-Batches Markt-/Makrodaten.
004900* Liest Makro- und Marktbeobachtungen fuer den angegebenen
005000* Zeitraum, baut daraus den standardisierten Tagesdatensatz,
005100* ruft die Pruefmodule MDIDTE0M/MDIVAL0M auf, schreibt ueber
005200* MDISTO0M die Rohpartitionen und die Standarddatei, fuehrt ueber
005300* MDICAT0M den Laufkatalog fort und druckt den Abschlussbericht.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS ALPHNUM IS "0123456789"
006200                      "abcdefghijklmnopqrstuvwxyz"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400     UPSI-0 IS SW-TESTLAUF
006500         ON STATUS IS TESTLAUF-AN.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT MAC-OBS-FILE  ASSIGN TO "MACOBS".
007000     SELECT MKT-OBS-FILE  ASSIGN TO "MKTOBS".
007100     SELECT RUN-LOG-FILE  ASSIGN TO "RUNLOG".
007200     SELECT SUMM-RPT-FILE ASSIGN TO "SUMMRPT".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  MAC-OBS-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY MACWREC OF "=MDICOPY".
007900
008000 FD  MKT-OBS-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY MKTWREC OF "=MDICOPY".
008300
008400 FD  RUN-LOG-FILE
008500     RECORD CONTAINS 80 CHARACTERS
008600     LABEL RECORDS ARE OMITTED.
008700 01  RUNLOG-REC                     PIC X(80).
008800
008900 FD  SUMM-RPT-FILE
009000     RECORD CONTAINS 132 CHARACTERS
009100     LABEL RECORDS ARE OMITTED.
009200 01  SUMMRPT-REC                    PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009410*--------------------------------------------------------------*
009420* Lauf-Indizes fuer die Lade-/Merge-Schleifen (C100/C200/C300)
009430* - als 77-Ebene, da reine Schleifenzaehler ohne eigenen
009440* Satzzusammenhang.
009450*--------------------------------------------------------------*
009460 77          C4-I1               PIC S9(04) COMP.
009470 77          C4-I2               PIC S9(04) COMP.
009480
009500*--------------------------------------------------------------*
009600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009700*--------------------------------------------------------------*
009800 01          COMP-FELDER.
009900     05      C4-ANZ              PIC S9(04) COMP.
010200     05      C4-INSPOS           PIC S9(05) COMP.
010300     05      C4-MACROWS          PIC S9(04) COMP.
010400     05      C4-MKTROWS          PIC S9(04) COMP.
010500     05      C4-STALECOUNT       PIC S9(04) COMP.
010600     05      C4-TOP10            PIC S9(04) COMP.
010650     05      C4-COLIX            PIC S9(04) COMP.
010700
010800     05      C4-X.
010900      10                         PIC X VALUE LOW-VALUE.
011000      10     C4-X2               PIC X.
011100     05      C4-NUM REDEFINES C4-X
011200                                 PIC S9(04) COMP.
011300
011400*--------------------------------------------------------------*
011500* Display-Felder: Praefix D
011600*--------------------------------------------------------------*
011700 01          DISPLAY-FELDER.
011800     05      D-NUM4              PIC -9(04).
011850     05      D-NUM7              PIC ZZZZZZ9.
011900     05      D-PCT               PIC ZZ9.99.
012000
012100*--------------------------------------------------------------*
012200* Felder mit konstantem Inhalt: Praefix K
012300*--------------------------------------------------------------*
012400 01          KONSTANTE-FELDER.
012500     05      K-MODUL             PIC X(08) VALUE "MDIDRV0O".
012600     05      K-MSG-BADFMT        PIC X(24)
012700                                 VALUE "Invalid date format".
012800     05      K-MSG-BADRNG        PIC X(28)
012900                                 VALUE "--start must be <= --end".
013000     05      K-MSG-NOFRED        PIC X(26)
013100                                 VALUE "FRED returned no data.".
013200     05      K-MSG-NOYHOO        PIC X(32)
013300                       VALUE "Yahoo Finance returned no data.".
013310     05      K-MSG-NONNUM        PIC X(41)
013320                 VALUE "Mixed/non-numeric values found in column ".
013400
013500*----------------------------------------------------------------*
013600* Conditional-Felder
013700*----------------------------------------------------------------*
013800 01          SCHALTER.
013900     05      FILE-STATUS         PIC X(02).
014000          88 FILE-OK                         VALUE "00".
014100          88 FILE-EOF                        VALUE "10".
014200     05      PRG-STATUS          PIC 9.
014300          88 PRG-OK                          VALUE ZERO.
014400          88 PRG-ABBRUCH                     VALUE 2.
014500     05      W-RUN-RC            PIC S9(04) COMP.
014600          88 RUN-SUCCESS                     VALUE ZERO.
014700          88 RUN-FAILURE                     VALUE 1 THRU 9.
014800     05      W-LOG-FLG           PIC X(01) VALUE "N".
014900          88 W-LOG-IS-OPEN                   VALUE "Y".
015000     05      W-RPT-FLG           PIC X(01) VALUE "N".
015100          88 W-RPT-IS-OPEN                   VALUE "Y".
015200
015300*--------------------------------------------------------------*
015400* weitere Arbeitsfelder
015500*--------------------------------------------------------------*
015600 01          WORK-FELDER.
015650     05      W-MSGTXT            PIC X(100).
015700     05      W-CMDLINE           PIC X(40).
015800     05      W-START-DATE        PIC X(10).
015900     05      W-END-DATE          PIC X(10).
016000     05      W-SEARCH-DATE       PIC X(10).
016100     05      ZEILE               PIC X(132) VALUE SPACES.
016200     05      W-RUN-ID            PIC X(36).
016300     05      W-RUN-TS            PIC X(20).
016310     05      W-RUN-TS-PARTS REDEFINES W-RUN-TS.
016320         10  W-RUNTS-DATE        PIC X(10).
016330         10  FILLER              PIC X(10).
016400     05      RUNLOG-MSG          PIC X(60).
016500
016600*--------------------------------------------------------------*
016700* Felder fuer TIMESTAMP/RUN-ID (siehe U200-TIMESTAMP)
016800*--------------------------------------------------------------*
016900 01          TAL-TIME-D.
017000     05      TAL-JHJJMMTT.
017100        10   TAL-JHJJ            PIC  9(04).
017200        10   TAL-MM              PIC  9(02).
017300        10   TAL-TT              PIC  9(02).
017400     05      TAL-HHMI.
017500        10   TAL-HH              PIC  9(02).
017600        10   TAL-MI              PIC  9(02).
017700     05      TAL-SS              PIC  9(02).
017800 01          TAL-TIME-N REDEFINES TAL-TIME-D.
017900     05      TAL-TIME-N14        PIC  9(14).
018000
018100*--------------------------------------------------------------*
018200* Standardisierter Tagesdatensatz, Arbeitstabelle, Katalogsatz,
018300* Validierungsbericht - siehe Copy-Bibliothek =MDICOPY
018400*--------------------------------------------------------------*
018500     COPY STDWREC OF "=MDICOPY".
018600     COPY STDTAB  OF "=MDICOPY".
018700     COPY CATWREC OF "=MDICOPY".
018800     COPY VALWREC OF "=MDICOPY".
018900
019000*--------------------------------------------------------------*
019100* Parameter fuer Untermodulaufrufe: Praefix LINK-
019200*--------------------------------------------------------------*
019300 01     LINK-DTE-REC.
019400     05  LINK-DTE-DATE           PIC X(10).
019500     05  LINK-DTE-DATE2          PIC X(10).
019600     05  LINK-DTE-RC             PIC S9(04) COMP.
019700*       0    = OK
019800*       100  = Format verletzt
019900*       200  = START > ENDE
020000*       9999 = Programmabbruch
020100
020200 01     LINK-VAL-RC              PIC S9(04) COMP.
020300 01     LINK-STO-RC              PIC S9(04) COMP.
020400 01     LINK-CAT-RC              PIC S9(04) COMP.
020500
020600 PROCEDURE DIVISION.
020700
020800******************************************************************
020900* Steuerungs-Section
021000******************************************************************
021100 A100-STEUERUNG SECTION.
021200 A100-00.
021300**  ---> Vorlauf: Parameter, RUN-ID, Lauf-Log
021400     PERFORM B000-VORLAUF
021500
021600     IF  PRG-ABBRUCH
021700         CONTINUE
021800     ELSE
021900         PERFORM B100-VERARBEITUNG
022000     END-IF
022100
022200**  ---> Nachlauf: Summary drucken, Dateien schliessen
022300     PERFORM B090-ENDE
022400     MOVE W-RUN-RC TO RETURN-CODE
022500     STOP RUN
022600     .
022700 A100-99.
022800     EXIT.
022900
023000******************************************************************
023100* Vorlauf
023200******************************************************************
023300 B000-VORLAUF SECTION.
023400 B000-00.
023500     PERFORM C000-INIT
023600     PERFORM U200-TIMESTAMP
023700     PERFORM P100-GETSTARTUPTEXT
023800
023900     IF  PRG-OK
024000         PERFORM P200-CHECK-DATES
024100     END-IF
024200
024300     IF  PRG-OK
024400         OPEN OUTPUT RUN-LOG-FILE
024500         SET W-LOG-IS-OPEN TO TRUE
024600         OPEN OUTPUT SUMM-RPT-FILE
024700         SET W-RPT-IS-OPEN TO TRUE
024800         MOVE "Ingest gestartet" TO RUNLOG-MSG
024900         PERFORM P300-WRITE-RUNLOG
025000     END-IF
025100     .
025200 B000-99.
025300     EXIT.
025400
025500******************************************************************
025600* Ende
025700******************************************************************
025800 B090-ENDE SECTION.
025900 B090-00.
026000     PERFORM G100-PRINT-SUMMARY
026100
026200     IF  W-LOG-IS-OPEN
026300         MOVE "Ingest beendet" TO RUNLOG-MSG
026400         PERFORM P300-WRITE-RUNLOG
026500         CLOSE RUN-LOG-FILE
026600     END-IF
026700     IF  W-RPT-IS-OPEN
026800         CLOSE SUMM-RPT-FILE
026900     END-IF
027000     .
027100 B090-99.
027200     EXIT.
027300
027400******************************************************************
027500* Verarbeitung - Ablauf Schritte 3 bis 8 der Spezifikation
027600******************************************************************
027700 B100-VERARBEITUNG SECTION.
027800 B100-00.
027900     PERFORM C100-00 THRU C100-99
028000     IF  PRG-OK
028100         PERFORM C200-00 THRU C200-99
028200     END-IF
028300
028400     IF  PRG-OK
028500         PERFORM D100-00 THRU D100-99
028600     END-IF
028700
028800     IF  PRG-OK
028900         PERFORM E100-00 THRU E100-99
029000         PERFORM F100-00 THRU F100-99
029100     END-IF
029200
029300     IF  PRG-ABBRUCH
029400         MOVE 1 TO W-RUN-RC
029500     ELSE
029600         IF  VAL-ERROR-COUNT > ZERO
029700             SET RUN-FAILURE TO TRUE
029800         ELSE
029900             SET RUN-SUCCESS TO TRUE
030000         END-IF
030100     END-IF
030200     .
030300 B100-99.
030400     EXIT.
030500
030600******************************************************************
030700* Makrobeobachtungen lesen, auf [START,ENDE] filtern (M3) und in
030800* die Tagesachse einsortieren (M1/M2) - C100/C110/C120
030900******************************************************************
031000 C100-LOAD-MACRO SECTION.
031100 C100-00.
031200     MOVE ZERO TO C4-MACROWS
031300     MOVE "00" TO FILE-STATUS
031400     OPEN INPUT MAC-OBS-FILE
031500     PERFORM C110-READ-MACRO
031600     PERFORM C115-MACRO-LOOP UNTIL FILE-EOF
031700     CLOSE MAC-OBS-FILE
031800
031900     IF  C4-MACROWS = ZERO
032000         MOVE K-MSG-NOFRED TO VAL-ERROR-MSG(1)
032100         ADD 1 TO VAL-ERROR-COUNT
032200         SET PRG-ABBRUCH TO TRUE
032300     END-IF
032400     .
032500 C100-99.
032600     EXIT.
032700
032800 C110-READ-MACRO SECTION.
032900 C110-00.
033000     READ MAC-OBS-FILE
033100         AT END SET FILE-EOF TO TRUE
033200     END-READ
033300     .
033400 C110-99.
033500     EXIT.
033600
033700 C115-MACRO-LOOP SECTION.
033800 C115-00.
033900     IF  MAC-OBS-DATE >= W-START-DATE
034000     AND MAC-OBS-DATE <= W-END-DATE
034100         ADD 1 TO C4-MACROWS
034200         PERFORM C120-STORE-MACRO
034300     END-IF
034400     PERFORM C110-READ-MACRO
034500     .
034600 C115-99.
034700     EXIT.
034800
034900 C120-STORE-MACRO SECTION.
035000 C120-00.
035100     MOVE MAC-OBS-DATE TO W-SEARCH-DATE
035200     PERFORM C310-FIND-ROW
035300     PERFORM C321-FIND-SERIES-IX
035400     IF  C4-I2 > ZERO
035500         IF  MAC-VAL-MISSING
035600             MOVE ZERO TO STD-R-MAC-VAL(C4-I1, C4-I2)
035700             MOVE "N"  TO STD-R-MAC-FLG(C4-I1, C4-I2)
035710         ELSE
035720             IF  MAC-OBS-VALUE NOT NUMERIC
035730                 MOVE SPACES TO W-MSGTXT
035740                 STRING K-MSG-NONNUM         DELIMITED BY SIZE,
035750                        K-COL-NAME(C4-I2)    DELIMITED BY SPACE,
035760                        "."                  DELIMITED BY SIZE
035770                   INTO W-MSGTXT
035780                 PERFORM Z050-ADD-VAL-ERROR
035790                 MOVE ZERO TO STD-R-MAC-VAL(C4-I1, C4-I2)
035791                 MOVE "N"  TO STD-R-MAC-FLG(C4-I1, C4-I2)
035792             ELSE
035800                 MOVE MAC-OBS-VALUE TO STD-R-MAC-VAL(C4-I1, C4-I2)
035900                 MOVE "Y"  TO STD-R-MAC-FLG(C4-I1, C4-I2)
036000             END-IF
036100         END-IF
036200     END-IF
036300     .
036400 C120-99.
036500     EXIT.
036600
036700******************************************************************
036800* Marktbeobachtungen lesen, filtern, einsortieren - C200/210/220
036900******************************************************************
037000 C200-LOAD-MARKET SECTION.
037100 C200-00.
037200     MOVE ZERO TO C4-MKTROWS
037300     MOVE "00" TO FILE-STATUS
037400     OPEN INPUT MKT-OBS-FILE
037500     PERFORM C210-READ-MARKET
037600     PERFORM C215-MARKET-LOOP UNTIL FILE-EOF
037700     CLOSE MKT-OBS-FILE
037800
037900     IF  C4-MKTROWS = ZERO
038000         MOVE K-MSG-NOYHOO TO VAL-ERROR-MSG(1)
038100         ADD 1 TO VAL-ERROR-COUNT
038200         SET PRG-ABBRUCH TO TRUE
038300     END-IF
038400     .
038500 C200-99.
038600     EXIT.
038700
038800 C210-READ-MARKET SECTION.
038900 C210-00.
039000     READ MKT-OBS-FILE
039100         AT END SET FILE-EOF TO TRUE
039200     END-READ
039300     .
039400 C210-99.
039500     EXIT.
039600
039700 C215-MARKET-LOOP SECTION.
039800 C215-00.
039900     IF  MKT-OBS-DATE >= W-START-DATE
040000     AND MKT-OBS-DATE <= W-END-DATE
040100         ADD 1 TO C4-MKTROWS
040200         PERFORM C220-STORE-MARKET
040300     END-IF
040400     PERFORM C210-READ-MARKET
040500     .
040600 C215-99.
040700     EXIT.
040800
040900 C220-STORE-MARKET SECTION.
041000 C220-00.
041100     MOVE MKT-OBS-DATE TO W-SEARCH-DATE
041200     PERFORM C310-FIND-ROW
041300     PERFORM C331-FIND-TICKER-IX
041400     IF  C4-I2 > ZERO
041500         IF  MKT-VAL-MISSING
041600             MOVE ZERO TO STD-R-ADJC-VAL(C4-I1, C4-I2)
041700             MOVE "N"  TO STD-R-ADJC-FLG(C4-I1, C4-I2)
041800             MOVE ZERO TO STD-R-VOL-VAL(C4-I1, C4-I2)
041900             MOVE "N"  TO STD-R-VOL-FLG(C4-I1, C4-I2)
042000         ELSE
042010             IF  MKT-ADJ-CLOSE NOT NUMERIC
042020                 COMPUTE C4-COLIX = 5 + C4-I2
042030                 MOVE SPACES TO W-MSGTXT
042040                 STRING K-MSG-NONNUM          DELIMITED BY SIZE,
042050                        K-COL-NAME(C4-COLIX)  DELIMITED BY SPACE,
042060                        "."                   DELIMITED BY SIZE
042070                   INTO W-MSGTXT
042080                 PERFORM Z050-ADD-VAL-ERROR
042090                 MOVE ZERO TO STD-R-ADJC-VAL(C4-I1, C4-I2)
042100                 MOVE "N"  TO STD-R-ADJC-FLG(C4-I1, C4-I2)
042110             ELSE
042120                 MOVE MKT-ADJ-CLOSE TO STD-R-ADJC-VAL(C4-I1, C4-I2)
042130                 MOVE "Y"  TO STD-R-ADJC-FLG(C4-I1, C4-I2)
042140             END-IF
042150             IF  MKT-VOLUME NOT NUMERIC
042160                 COMPUTE C4-COLIX = 10 + C4-I2
042170                 MOVE SPACES TO W-MSGTXT
042180                 STRING K-MSG-NONNUM          DELIMITED BY SIZE,
042190                        K-COL-NAME(C4-COLIX)  DELIMITED BY SPACE,
042200                        "."                   DELIMITED BY SIZE
042210                   INTO W-MSGTXT
042220                 PERFORM Z050-ADD-VAL-ERROR
042230                 MOVE ZERO TO STD-R-VOL-VAL(C4-I1, C4-I2)
042240                 MOVE "N"  TO STD-R-VOL-FLG(C4-I1, C4-I2)
042250             ELSE
042260                 MOVE MKT-VOLUME    TO STD-R-VOL-VAL(C4-I1, C4-I2)
042270                 MOVE "Y"  TO STD-R-VOL-FLG(C4-I1, C4-I2)
042280             END-IF
042290         END-IF
042300     END-IF
042310     .
042800 C220-99.
042900     EXIT.
043000
043100******************************************************************
043200* Zeile zu W-SEARCH-DATE suchen (C4-I1 = Index) - wenn nicht
043300* vorhanden, aufsteigend einfuegen (M2) - C310/C311/C312/C313
043400******************************************************************
043500 C310-FIND-ROW SECTION.
043600 C310-00.
043700     MOVE ZERO TO C4-I1
043800     IF  STD-ZEILEN-ANZ > ZERO
043900         SET STD-IX TO 1
044000         PERFORM C311-SCAN
044100             UNTIL C4-I1 > ZERO OR STD-IX > STD-ZEILEN-ANZ
044200     END-IF
044300
044400     IF  C4-I1 = ZERO
044500         PERFORM C312-INSERT-ROW
044600     END-IF
044700     .
044800 C310-99.
044900     EXIT.
045000
045100 C311-SCAN SECTION.
045200 C311-00.
045300     IF  STD-R-DATE(STD-IX) = W-SEARCH-DATE
045400         MOVE STD-IX TO C4-I1
045500     ELSE
045600         SET STD-IX UP BY 1
045700     END-IF
045800     .
045900 C311-99.
046000     EXIT.
046100
046200 C312-INSERT-ROW SECTION.
046300 C312-00.
046400     MOVE 1 TO C4-INSPOS
046500     PERFORM C313-ADVANCE-INSPOS
046600         UNTIL C4-INSPOS > STD-ZEILEN-ANZ
046700             OR STD-R-DATE(C4-INSPOS) NOT < W-SEARCH-DATE
046800
046900     IF  C4-INSPOS <= STD-ZEILEN-ANZ
047000         PERFORM C314-SHIFT-DOWN
047100             VARYING STD-IX FROM STD-ZEILEN-ANZ BY -1
047200                 UNTIL STD-IX < C4-INSPOS
047300     END-IF
047400
047500     ADD 1 TO STD-ZEILEN-ANZ
047600     MOVE SPACES TO STD-ROW(C4-INSPOS)
047700     MOVE W-SEARCH-DATE TO STD-R-DATE(C4-INSPOS)
047800     MOVE C4-INSPOS     TO C4-I1
047900     .
048000 C312-99.
048100     EXIT.
048200
048300 C313-ADVANCE-INSPOS SECTION.
048400 C313-00.
048500     ADD 1 TO C4-INSPOS
048600     .
048700 C313-99.
048800     EXIT.
048900
049000 C314-SHIFT-DOWN SECTION.
049100 C314-00.
049200     MOVE STD-ROW(STD-IX) TO STD-ROW(STD-IX + 1)
049300     .
049400 C314-99.
049500     EXIT.
049600
049700******************************************************************
049800* Spaltenindex (1-5) fuer die Makroreihe MAC-SERIES-ID ermitteln
049900******************************************************************
050000 C321-FIND-SERIES-IX SECTION.
050100 C321-00.
050200     MOVE ZERO TO C4-I2
050300     SET C4-ANZ TO 1
050400     PERFORM C322-SCAN-SERIES
050500         UNTIL C4-I2 > ZERO OR C4-ANZ > K-MACRO-COUNT
050600     .
050700 C321-99.
050800     EXIT.
050900
051000 C322-SCAN-SERIES SECTION.
051100 C322-00.
051200     IF  K-SERIES-ID(C4-ANZ) = MAC-SERIES-ID
051300         MOVE C4-ANZ TO C4-I2
051400     ELSE
051500         ADD 1 TO C4-ANZ
051600     END-IF
051700     .
051800 C322-99.
051900     EXIT.
052000
052100******************************************************************
052200* Spaltenindex (1-5) fuer den Ticker MKT-TICKER ermitteln
052300******************************************************************
052400 C331-FIND-TICKER-IX SECTION.
052500 C331-00.
052600     MOVE ZERO TO C4-I2
052700     SET C4-ANZ TO 1
052800     PERFORM C332-SCAN-TICKER
052900         UNTIL C4-I2 > ZERO OR C4-ANZ > K-TICKER-COUNT
053000     .
053100 C331-99.
053200     EXIT.
053300
053400 C332-SCAN-TICKER SECTION.
053500 C332-00.
053600     IF  K-TICKER-SYM(C4-ANZ) = MKT-TICKER
053700         MOVE C4-ANZ TO C4-I2
053800     ELSE
053900         ADD 1 TO C4-ANZ
054000     END-IF
054100     .
054200 C332-99.
054300     EXIT.
054400
054500******************************************************************
054600* Aufruf Pruefmodul MDIVAL0M
054700******************************************************************
054800 D100-CALL-VALIDATOR SECTION.
054900 D100-00.
055000     MOVE STD-ZEILEN-ANZ TO VAL-ROW-COUNT
055100     MOVE 15              TO VAL-COLUMN-COUNT
055200     CALL "MDIVAL0M"  USING STD-TABELLE
055300                            STD-ZEILEN-ANZ
055400                            K-COL-META
055500                            VAL-REPORT-REC
055600                            LINK-VAL-RC
055700     EVALUATE LINK-VAL-RC
055800         WHEN ZERO   CONTINUE
055900         WHEN 9999   SET PRG-ABBRUCH TO TRUE
056000         WHEN OTHER  MOVE LINK-VAL-RC TO D-NUM4
056100                     DISPLAY "unbek. RC aus MDIVAL0M: " D-NUM4
056200                     SET PRG-ABBRUCH TO TRUE
056300     END-EVALUATE
056400     .
056500 D100-99.
056600     EXIT.
056700
056800******************************************************************
056900* Aufruf Speichermodul MDISTO0M (S1/S2)
057000******************************************************************
057100 E100-CALL-STORAGE SECTION.
057200 E100-00.
057300     CALL "MDISTO0M"  USING W-RUN-ID
057400                            STD-TABELLE
057500                            STD-ZEILEN-ANZ
057600                            CAT-ENTRY-REC
057700                            LINK-STO-RC
057800     EVALUATE LINK-STO-RC
057900         WHEN ZERO   CONTINUE
058000         WHEN OTHER  SET PRG-ABBRUCH TO TRUE
058100     END-EVALUATE
058200     .
058300 E100-99.
058400     EXIT.
058500
058600******************************************************************
058700* Aufruf Katalogmodul MDICAT0M (C1/C2)
058800******************************************************************
058900 F100-CALL-CATALOG SECTION.
059000 F100-00.
059100     MOVE W-RUN-ID       TO CAT-RUN-ID
059200     MOVE W-RUN-TS       TO CAT-RUN-TIMESTAMP
059300     MOVE W-START-DATE   TO CAT-START-DATE
059400     MOVE W-END-DATE     TO CAT-END-DATE
059500     MOVE VAL-WARNING-COUNT TO CAT-WARNINGS-COUNT
059600     MOVE VAL-ERROR-COUNT   TO CAT-ERRORS-COUNT
059700     PERFORM F110-BUILD-COLSTATS
059800
059900     CALL "MDICAT0M"  USING CAT-ENTRY-REC
060000                            LINK-CAT-RC
060100     EVALUATE LINK-CAT-RC
060200         WHEN ZERO   CONTINUE
060300         WHEN OTHER  SET PRG-ABBRUCH TO TRUE
060400     END-EVALUATE
060500     .
060600 F100-99.
060700     EXIT.
060800
060900******************************************************************
061000* Spaltenstatistik je Reihe/Ticker in den Katalogsatz uebernehmen
061100* (D6): ROW-COUNT, MISSING-PCT und LATEST-DATE je Spalte
061200******************************************************************
061300 F110-BUILD-COLSTATS SECTION.
061400 F110-00.
061500     PERFORM F111-ONE-COLSTAT
061600         VARYING C4-I1 FROM 1 BY 1
061700             UNTIL C4-I1 > K-COL-COUNT
061800     .
061900 F110-99.
062000     EXIT.
062100
062200 F111-ONE-COLSTAT SECTION.
062300 F111-00.
062400     MOVE K-COL-NAME(C4-I1)         TO CAT-COL-NAME(C4-I1)
062500     MOVE VAL-MET-LATEST-DATE(C4-I1)
062600                                    TO CAT-COL-LATEST-DATE(C4-I1)
062700     MOVE VAL-MET-MISSING-PCT(C4-I1)
062800                                    TO CAT-COL-MISSING-PCT(C4-I1)
062900     IF  VAL-MET-COL-ABSENT(C4-I1)
063000         MOVE ZERO TO CAT-COL-ROW-COUNT(C4-I1)
063100     ELSE
063200         COMPUTE CAT-COL-ROW-COUNT(C4-I1) ROUNDED =
063300                 STD-ZEILEN-ANZ
063400               - (STD-ZEILEN-ANZ
063500                  * VAL-MET-MISSING-PCT(C4-I1) / 100)
063600     END-IF
063700     .
063800 F111-99.
063900     EXIT.
064000
064100******************************************************************
064200* Abschlussbericht (REPORTS 1-7)
064300******************************************************************
064400 G100-PRINT-SUMMARY SECTION.
064500 G100-00.
064600     IF  RUN-SUCCESS
064700         MOVE "*** SUCCESS ***"      TO ZEILE
064800     ELSE
064900         MOVE "*** FAILURE ***"      TO ZEILE
065000     END-IF
065100     PERFORM P400-WRITE-SUMMLINE
065110
065120     MOVE SPACES TO ZEILE
065130     STRING "Run-ID: "       DELIMITED BY SIZE,
065140            W-RUN-ID         DELIMITED BY SPACE,
065150            "  Date: "       DELIMITED BY SIZE,
065160            W-RUNTS-DATE     DELIMITED BY SIZE
065170       INTO ZEILE
065180     PERFORM P400-WRITE-SUMMLINE
065200
065300     MOVE "Datasets written:"        TO ZEILE
065400     PERFORM P400-WRITE-SUMMLINE
065500     PERFORM G110-PRINT-DATASETS
065600
065700     MOVE SPACES TO ZEILE
065800     STRING "Warnings: "         DELIMITED BY SIZE,
065900            VAL-WARNING-COUNT    DELIMITED BY SIZE,
066000            "  Errors: "         DELIMITED BY SIZE,
066100            VAL-ERROR-COUNT      DELIMITED BY SIZE
066200       INTO ZEILE
066300     PERFORM P400-WRITE-SUMMLINE
066400
066500     MOVE "Top 10 columns by missing %:" TO ZEILE
066600     PERFORM P400-WRITE-SUMMLINE
066700     PERFORM G120-PRINT-TOP10
066800
066900     MOVE "Stale series/tickers:"    TO ZEILE
067000     PERFORM P400-WRITE-SUMMLINE
067100     PERFORM G130-PRINT-STALE
067200
067300     IF  VAL-ERROR-COUNT > ZERO
067400         MOVE "Errors detail:"       TO ZEILE
067500         PERFORM P400-WRITE-SUMMLINE
067600         PERFORM G140-PRINT-ERRORS
067700     END-IF
067800
067900     IF  VAL-WARNING-COUNT > ZERO
068000         MOVE "Warnings detail:"     TO ZEILE
068100         PERFORM P400-WRITE-SUMMLINE
068200         PERFORM G150-PRINT-WARNINGS
068300     END-IF
068400     .
068500 G100-99.
068600     EXIT.
068700
068800******************************************************************
068810* G110 - Eingangsmeldung "Datasets written" - eine Zeile je
068820* Eintrag aus CAT-DATASET-TBL (von MDISTO0M/Z100-ADD-DATASET schon
068830* vollstaendig gefuellt: jede Roh-Partition je Quelle/Jahr sowie
068840* der standardisierte Datensatz).
068850******************************************************************
068860 G110-PRINT-DATASETS SECTION.
068870 G110-00.
068880     PERFORM G111-ONE-DATASET
068890         VARYING C4-I1 FROM 1 BY 1
068900             UNTIL C4-I1 > CAT-DATASET-COUNT
069600     .
069700 G110-99.
069800     EXIT.
069810
069820 G111-ONE-DATASET SECTION.
069830 G111-00.
069840     MOVE CAT-DS-ROWS(C4-I1) TO D-NUM7
069850     MOVE SPACES TO ZEILE
069860     STRING "  - " DELIMITED BY SIZE,
069870            CAT-DS-PATH(C4-I1)    DELIMITED BY SPACE,
069880            "  ("                 DELIMITED BY SIZE,
069890            D-NUM7                DELIMITED BY SIZE,
069900            " rows)"              DELIMITED BY SIZE
069910       INTO ZEILE
069920     PERFORM P400-WRITE-SUMMLINE
069930     .
069940 G111-99.
069950     EXIT.
069960
070000******************************************************************
070100* Top-10-Spalten nach Missing-% - MDIVAL0M liefert die Metriken
070200* bereits absteigend sortiert in VAL-METRIC-TBL (siehe dort)
070300******************************************************************
070400 G120-PRINT-TOP10 SECTION.
070500 G120-00.
070600     MOVE ZERO TO C4-TOP10
070700     PERFORM G121-ONE-TOP10
070800         VARYING C4-I1 FROM 1 BY 1
070900             UNTIL C4-I1 > K-COL-COUNT OR C4-TOP10 > 9
071000     .
071100 G120-99.
071200     EXIT.
071300
071400 G121-ONE-TOP10 SECTION.
071500 G121-00.
071600     ADD 1 TO C4-TOP10
071700     MOVE VAL-MET-MISSING-PCT(C4-I1) TO D-PCT
071800     MOVE SPACES TO ZEILE
071900     STRING "  - " DELIMITED BY SIZE,
072000            K-COL-NAME(C4-I1) DELIMITED BY SPACE,
072100            ": "   DELIMITED BY SIZE,
072200            D-PCT  DELIMITED BY SIZE,
072300            "%"    DELIMITED BY SIZE
072400       INTO ZEILE
072500     PERFORM P400-WRITE-SUMMLINE
072600     .
072700 G121-99.
072800     EXIT.
072900
073000 G130-PRINT-STALE SECTION.
073100 G130-00.
073200     MOVE ZERO TO C4-STALECOUNT
073300     PERFORM G131-ONE-STALE
073400         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > K-COL-COUNT
073500
073600     IF  C4-STALECOUNT = ZERO
073700         MOVE "  - none" TO ZEILE
073800         PERFORM P400-WRITE-SUMMLINE
073900     END-IF
074000     .
074100 G130-99.
074200     EXIT.
074300
074400 G131-ONE-STALE SECTION.
074500 G131-00.
074600     IF  VAL-MET-IS-STALE(C4-I1)
074700         ADD 1 TO C4-STALECOUNT
074800         MOVE SPACES TO ZEILE
074900         STRING "  - " DELIMITED BY SIZE,
075000                K-COL-NAME(C4-I1) DELIMITED BY SPACE
075100           INTO ZEILE
075200         PERFORM P400-WRITE-SUMMLINE
075300     END-IF
075400     .
075500 G131-99.
075600     EXIT.
075700
075800 G140-PRINT-ERRORS SECTION.
075900 G140-00.
076000     PERFORM G141-ONE-ERROR
076100         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > VAL-ERROR-COUNT
076200     .
076300 G140-99.
076400     EXIT.
076500
076600 G141-ONE-ERROR SECTION.
076700 G141-00.
076800     MOVE VAL-ERROR-MSG(C4-I1) TO ZEILE
076900     PERFORM P400-WRITE-SUMMLINE
077000     .
077100 G141-99.
077200     EXIT.
077300
077400 G150-PRINT-WARNINGS SECTION.
077500 G150-00.
077600     PERFORM G151-ONE-WARNING
077700         VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > VAL-WARNING-COUNT
077800     .
077900 G150-99.
078000     EXIT.
078100
078200 G151-ONE-WARNING SECTION.
078300 G151-00.
078400     MOVE VAL-WARNING-MSG(C4-I1) TO ZEILE
078500     PERFORM P400-WRITE-SUMMLINE
078600     .
078700 G151-99.
078800     EXIT.
078900
079000******************************************************************
079100* Initialisierung von Feldern und Strukturen
079200******************************************************************
079300 C000-INIT SECTION.
079400 C000-00.
079500     INITIALIZE SCHALTER
079600                VAL-REPORT-REC
079700                CAT-ENTRY-REC
079800                STD-TABELLE
079900     MOVE ZERO TO STD-ZEILEN-ANZ
080000     MOVE ZERO TO W-RUN-RC
080100     .
080200 C000-99.
080300     EXIT.
080400
080500******************************************************************
080600* Aufruf COBOL-Utility: START/ENDE aus Aufrufparametern holen
080700* (entspricht GETSTARTUPTEXT des Standardmoduls, hier ueber die
080800* Kommandozeile des Batch-Aufrufs)
080900******************************************************************
081000 P100-GETSTARTUPTEXT SECTION.
081100 P100-00.
081200     MOVE SPACES TO W-CMDLINE
081300     ACCEPT W-CMDLINE FROM COMMAND-LINE
081400     UNSTRING W-CMDLINE DELIMITED BY SPACE
081500         INTO W-START-DATE, W-END-DATE
081600     .
081700 P100-99.
081800     EXIT.
081900
082000******************************************************************
082100* Pruefung der beiden Eingabedaten ueber MDIDTE0M (D1/D2)
082200******************************************************************
082300 P200-CHECK-DATES SECTION.
082400 P200-00.
082500     MOVE W-START-DATE TO LINK-DTE-DATE
082600     MOVE W-END-DATE   TO LINK-DTE-DATE2
082700     CALL "MDIDTE0M" USING LINK-DTE-REC
082800     EVALUATE LINK-DTE-RC
082900         WHEN ZERO   CONTINUE
083000         WHEN 100    MOVE K-MSG-BADFMT TO VAL-ERROR-MSG(1)
083100                     SET PRG-ABBRUCH TO TRUE
083200         WHEN 200    MOVE K-MSG-BADRNG TO VAL-ERROR-MSG(1)
083300                     SET PRG-ABBRUCH TO TRUE
083400         WHEN OTHER  SET PRG-ABBRUCH TO TRUE
083500     END-EVALUATE
083600     .
083700 P200-99.
083800     EXIT.
083900
084000******************************************************************
084100* Lauf-Log-Zeile schreiben: Zeitstempel + RUN-ID + Text
084200******************************************************************
084300 P300-WRITE-RUNLOG SECTION.
084400 P300-00.
084500     MOVE SPACES TO RUNLOG-REC
084600     STRING W-RUN-TS  DELIMITED BY SIZE,
084700            " "       DELIMITED BY SIZE,
084800            W-RUN-ID  DELIMITED BY SPACE,
084900            " "       DELIMITED BY SIZE,
085000            RUNLOG-MSG DELIMITED BY SIZE
085100       INTO RUNLOG-REC
085200     WRITE RUNLOG-REC
085300     .
085400 P300-99.
085500     EXIT.
085600
085700******************************************************************
085800* Summary-Zeile schreiben
085900******************************************************************
086000 P400-WRITE-SUMMLINE SECTION.
086100 P400-00.
086200     MOVE ZEILE TO SUMMRPT-REC
086300     WRITE SUMMRPT-REC
086400     MOVE SPACES TO ZEILE
086500     .
086600 P400-99.
086700     EXIT.
086800
086900******************************************************************
087000* RUN-ID und RUN-TIMESTAMP erstellen (C2)
087100******************************************************************
087200 U200-TIMESTAMP SECTION.
087300 U200-00.
087400     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
087500     ACCEPT TAL-HHMI     FROM TIME
087600     MOVE SPACES TO W-RUN-TS
087700     STRING TAL-JHJJ DELIMITED BY SIZE,
087800            "-" DELIMITED BY SIZE,
087900            TAL-MM  DELIMITED BY SIZE,
088000            "-" DELIMITED BY SIZE,
088100            TAL-TT  DELIMITED BY SIZE,
088200            "T" DELIMITED BY SIZE,
088300            TAL-HH  DELIMITED BY SIZE,
088400            ":" DELIMITED BY SIZE,
088500            TAL-MI  DELIMITED BY SIZE,
088600            ":" DELIMITED BY SIZE,
088700            TAL-SS  DELIMITED BY SIZE,
088800            "Z" DELIMITED BY SIZE
088900       INTO W-RUN-TS
089000     MOVE SPACES TO W-RUN-ID
089100     STRING TAL-TIME-N14 DELIMITED BY SIZE,
089200            "-MDIDRV0O"  DELIMITED BY SIZE
089300       INTO W-RUN-ID
089400     .
089500 U200-99.
089600     EXIT.
089700
089702******************************************************************
089704* V6 - Format-/Inhaltsfehler beim Einlesen in den Validierungs-
089706* bericht eintragen (C120-STORE-MACRO/C220-STORE-MARKET); der
089708* Bericht wird anschliessend unveraendert an MDIVAL0M uebergeben.
089710******************************************************************
089712 Z050-ADD-VAL-ERROR SECTION.
089714 Z050-00.
089716     IF  VAL-ERROR-COUNT < 50
089718         ADD 1 TO VAL-ERROR-COUNT
089720         MOVE W-MSGTXT TO VAL-ERROR-MSG(VAL-ERROR-COUNT)
089722     END-IF
089724     .
089726 Z050-99.
089728     EXIT.
089730
089800******************************************************************
089900* Programm-Fehlerbehandlung / Lauf-Log Fehlerzeile (Schritt 8)
090000******************************************************************
090100 Z002-PROGERR SECTION.
090200 Z002-00.
090300     MOVE "Unerwarteter Verarbeitungsfehler" TO RUNLOG-MSG
090400     MOVE RUNLOG-MSG TO VAL-ERROR-MSG(1)
090500     ADD 1 TO VAL-ERROR-COUNT
090600     SET PRG-ABBRUCH TO TRUE
090700     PERFORM Z999-ERRLOG
090800     .
090900 Z002-99.
091000     EXIT.
091100
091200******************************************************************
091300* Fehlerzeile in Lauf-Log schreiben
091400******************************************************************
091500 Z999-ERRLOG SECTION.
091600 Z999-00.
091700     MOVE "*** FEHLER *** " TO RUNLOG-MSG
091800     PERFORM P300-WRITE-RUNLOG
091900     .
092000 Z999-99.
092100     EXIT.
092200
092300******************************************************************
092400* ENDE Source-Programm
092500******************************************************************
